000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTMNT.
000300 AUTHOR.        T. MASELLI.
000400 INSTALLATION.  CIVIC TRUST BANK - DATA PROCESSING.
000500 DATE-WRITTEN.  09/08/88.
000600 DATE-COMPILED.
000700 SECURITY.      CIVIC TRUST BANK INTERNAL USE ONLY - NOT FOR
000800                DISTRIBUTION OUTSIDE THE DATA PROCESSING DEPT.
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*-----------------------------------------------------------------
001200* 09/08/88  TM   ORIGINAL - NIGHTLY ACCOUNT OPEN/CLOSE RUN,
001300*                COMPANION TO CUSTUPD.  BUILDS THE ACCOUNT
001400*                MASTER USED BY ACCTPOST.
001500* 05/14/90  RK   REJECT ANY OPEN REQUEST WITH A NEGATIVE OPENING
001600*                BALANCE.  AUDIT FINDING 90-041.
001700* 01/30/92  DS   CLOSE IS NOW A STATE FLIP, NOT A PHYSICAL          CR1301
001800*                DELETE - ACCTPOST NEEDS THE HISTORY.  CR-1301.     CR1301
001900* 08/11/94  TM   DUPLICATE ACCOUNT-NUMBER ON OPEN NOW REJECTED      CR1447
002000*                INSTEAD OF OVERLAYING THE OLD RECORD.  CR-1447.    CR1447
002100* 02/06/96  BO   ACCOUNT TYPE VALIDATED AGAINST S/C ONLY - BAD      CR1533
002200*                CODES WERE SLIPPING THROUGH TO ACCTPOST.           CR1533
002300*                CR-1533.                                           CR1533
002400* 01/09/98  DS   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN THIS   Y2K004
002500*                PROGRAM, REVIEWED AND SIGNED OFF PER PROJECT       Y2K004
002600*                Y2K-004.                                           Y2K004
002700* 11/03/00  LV   RAISED ACCT-TABLE OCCURS LIMIT TO COVER BRANCH     CR1701
002800*                CONSOLIDATION VOLUME.  CR-1701.                    CR1701
002900* 06/20/04  JH   RECOMPILED UNDER THE NEW SYSTEM SOFTWARE RELEASE   CR1933
003000*                PER THE DP STANDARDS MEMO - NO LOGIC CHANGE.       CR1933
003100*                CR-1933.                                           CR1933
003150* 03/22/06  BO   OPEN REQUEST NOW REJECTED WHEN THE ACCOUNT        CR2016
003160*                NUMBER IS BELOW 100000 - LOW-RANGE NUMBERS ARE    CR2016
003170*                RESERVED AND WERE NEVER VALID ON THIS FILE.        CR2016
003180*                CR-2016.                                           CR2016
003200*****************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     CLASS "DIGIT-SET" IS "0" THRU "9"
003800     UPSI-0 IS ACCTMNT-RERUN-SWITCH
003900         ON STATUS IS ACCTMNT-IS-RERUN
004000         OFF STATUS IS ACCTMNT-IS-NORMAL-RUN.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ACCTMNT-FILE ASSIGN TO ACCTMNT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-ACCTMNT-STATUS.
004700     SELECT ACCTMAST-IN-FILE ASSIGN TO ACCTMASI
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-ACCTMSI-STATUS.
005000     SELECT ACCTMAST-OUT-FILE ASSIGN TO ACCTMASO
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-ACCTMSO-STATUS.
005300     SELECT REJECTS-FILE ASSIGN TO REJECTS
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-REJECTS-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  ACCTMNT-FILE
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 78 CHARACTERS.
006200 01  ACCTMNT-REC.
006300     05  FILLER                      PIC X(78).
006400
006500 FD  ACCTMAST-IN-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 77 CHARACTERS.
006800 01  ACCTMSI-REC.
006900     05  FILLER                      PIC X(77).
007000
007100 FD  ACCTMAST-OUT-FILE
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 77 CHARACTERS.
007400 01  ACCTMSO-REC.
007500     05  FILLER                      PIC X(77).
007600
007700 FD  REJECTS-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 74 CHARACTERS.
008000 01  REJECTS-REC.
008100     05  FILLER                      PIC X(74).
008200
008300 WORKING-STORAGE SECTION.
008400 77  FILLER  PIC X(30) VALUE '* ACCTMNT WORKING STORAGE    *'.
008500
008600 copy '/users/devel/acctmnt.dd.cbl'.
008700 copy '/users/devel/acctmast.dd.cbl'.
008800 copy '/users/devel/rejrec.dd.cbl'.
008900
009000*-------------- FILE STATUS AND END-OF-FILE SWITCHES -----------
009100 01  WS-FILE-STATUSES.
009200     05  WS-ACCTMNT-STATUS           PIC X(02).
009300         88  WS-ACCTMNT-OK                 VALUE '00'.
009400         88  WS-ACCTMNT-EOF                 VALUE '10'.
009500     05  WS-ACCTMSI-STATUS           PIC X(02).
009600         88  WS-ACCTMSI-OK                 VALUE '00'.
009700         88  WS-ACCTMSI-EOF                 VALUE '10'.
009800     05  WS-ACCTMSO-STATUS           PIC X(02).
009900     05  WS-REJECTS-STATUS           PIC X(02).
010000     05  FILLER                      PIC X(02).
010100
010200 01  WS-SWITCHES.
010300     05  WS-ACCTMNT-EOF-SW           PIC X(01) VALUE 'N'.
010400         88  WS-ACCTMNT-AT-EOF             VALUE 'Y'.
010500     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
010600         88  WS-ACCT-FOUND                 VALUE 'Y'.
010700     05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
010800         88  WS-ACCT-IS-VALID              VALUE 'Y'.
010900         88  WS-ACCT-IS-INVALID            VALUE 'N'.
011000     05  FILLER                      PIC X(02).
011100
011200*-------------- IN-MEMORY ACCOUNT MASTER TABLE -------------------
011300* LOADED ONCE AT START-UP, REWRITTEN IN FULL AT END OF RUN -
011400* THIS BOX HAS NO INDEXED ORGANIZATION SO LOOK-UPS ARE A LINEAR
011500* SCAN OF THE TABLE BY ACCOUNT-NUMBER (VOLUME IS SMALL ENOUGH
011600* THAT A BINARY SEARCH IS NOT WORTH THE CODE - ACCTPOST'S TABLE
011700* IS KEPT SORTED AND DOES USE ONE, SEE THAT PROGRAM).
011800 01  ACCT-TABLE-AREA.
011900     05  ACCT-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
012000             DEPENDING ON WS-TABLE-COUNT
012100             INDEXED BY ACCT-IDX.
012200         10  TBL-ACCOUNT-NUMBER      PIC 9(10).
012300         10  TBL-CUSTOMER-ID         PIC X(10).
012400         10  TBL-CUSTOMER-NAME       PIC X(40).
012500         10  TBL-ACCOUNT-TYPE        PIC X(01).
012600         10  TBL-BALANCE             PIC S9(13)V99.
012700         10  TBL-STATE               PIC X(01).
012800         10  TBL-FUTURE-USE          PIC X(04).
012900         10  TBL-FUTURE-USE-R REDEFINES TBL-FUTURE-USE.
013000             15  TBL-BRANCH-CODE     PIC X(04).
013100* RESERVED FOR BRANCH-OF-RECORD, NOT YET ASSIGNED - MATCHES THE
013200* SPARE AREA ON THE CUSTOMER MASTER - TM 08/11/94.
013300
013400 01  WS-COUNTERS.
013500     05  WS-TABLE-COUNT              PIC S9(4) COMP VALUE 0.
013600     05  WS-FOUND-INDEX              PIC S9(4) COMP VALUE 0.
013650     05  WS-INSERT-INDEX             PIC S9(4) COMP VALUE 0.
013700     05  WS-SUB                      PIC S9(4) COMP VALUE 0.
013800     05  WS-READ-CTR                 PIC S9(7) COMP VALUE 0.
013900     05  WS-OPEN-CTR                 PIC S9(7) COMP VALUE 0.
014000     05  WS-CLOSE-CTR                PIC S9(7) COMP VALUE 0.
014100     05  WS-REJECT-CTR               PIC S9(7) COMP VALUE 0.
014200     05  FILLER                      PIC X(02) VALUE SPACES.
014300
014400 01  WS-VALIDATION-WORK.
014500     05  WS-SCAN-CHAR                PIC X(01).
014600     05  WS-CUSTOMER-ID-LEN          PIC S9(4) COMP VALUE 0.
014700     05  FILLER                      PIC X(02) VALUE SPACES.
014800
014900* LOCAL COPY OF THE CUSTOMER-ID BEING VALIDATED, REDEFINED AS A
015000* TABLE OF SINGLE CHARACTERS SO 220C CAN WALK IT ONE BYTE AT A
015100* TIME WITHOUT AN INTRINSIC FUNCTION.
015200 01  WS-CUSTOMER-ID-WORK             PIC X(10).
015300 01  WS-CUSTOMER-ID-CHARS REDEFINES WS-CUSTOMER-ID-WORK.
015400     05  WS-CUSTOMER-ID-CHAR         PIC X(01) OCCURS 10 TIMES.
015500
015600* ALTERNATE VIEW OF THE ACCOUNT NUMBER SO A ZERO/BLANK KEY CAN
015700* BE SPOTTED WITHOUT AN INTRINSIC FUNCTION.
015800 01  WS-ACCOUNT-NUMBER-ED            PIC ZZZZZZZZZ9.
015900 01  WS-ACCOUNT-NUMBER-ED-R REDEFINES WS-ACCOUNT-NUMBER-ED.
016000     05  WS-ACCT-NUM-LEADING         PIC X(09).
016100     05  WS-ACCT-NUM-LAST            PIC X(01).
016200
016300 01  WS-MESSAGES.
016400     05  WS-REJECT-MSG               PIC X(60).
016500     05  WS-REJECT-KEY               PIC X(13).
016600     05  FILLER                      PIC X(02) VALUE SPACES.
016700
016800 01  WS-REPORT-LINE.
016900     05  FILLER                      PIC X(20)
017000         VALUE 'ACCTMNT RUN TOTALS -'.
017100     05  WS-RPT-READ                 PIC ZZZ,ZZ9.
017200     05  FILLER                      PIC X(01) VALUE SPACE.
017300     05  WS-RPT-OPEN                 PIC ZZZ,ZZ9.
017400     05  FILLER                      PIC X(01) VALUE SPACE.
017500     05  WS-RPT-CLOSE                PIC ZZZ,ZZ9.
017600     05  FILLER                      PIC X(01) VALUE SPACE.
017700     05  WS-RPT-REJECT               PIC ZZZ,ZZ9.
017800
017900 77  FILLER  PIC X(30) VALUE '* END ACCTMNT WORKING STORAGE*'.
018000
018100 PROCEDURE DIVISION.
018200*
018300 000-MAIN-LINE.
018400     OPEN INPUT  ACCTMNT-FILE
018500                 ACCTMAST-IN-FILE
018600          OUTPUT ACCTMAST-OUT-FILE
018700                 REJECTS-FILE.
018800     IF ACCTMNT-IS-RERUN
018900         DISPLAY 'ACCTMNT - UPSI-0 SET, RERUN OF PRIOR NIGHT'.
019000     PERFORM 100-LOAD-ACCOUNTS THRU 100-EXIT.
019100     PERFORM 200-PROCESS-ACCT-TXN THRU 200-EXIT
019200         UNTIL WS-ACCTMNT-AT-EOF.
019300     PERFORM 900-REWRITE-ACCOUNTS THRU 900-EXIT.
019400     PERFORM 999-END-RUN THRU 999-EXIT.
019500
019600*-------------- LOAD THE EXISTING ACCOUNT MASTER -----------------
019700 100-LOAD-ACCOUNTS.
019800     MOVE 0 TO WS-TABLE-COUNT.
019900 100-LOAD-LOOP.
020000     READ ACCTMAST-IN-FILE INTO AM-RECORD
020100         AT END GO TO 100-EXIT.
020200     ADD 1 TO WS-TABLE-COUNT.
020300     SET ACCT-IDX TO WS-TABLE-COUNT.
020400     MOVE AM-ACCOUNT-NUMBER   TO TBL-ACCOUNT-NUMBER (ACCT-IDX).
020500     MOVE AM-CUSTOMER-ID      TO TBL-CUSTOMER-ID (ACCT-IDX).
020600     MOVE AM-CUSTOMER-NAME    TO TBL-CUSTOMER-NAME (ACCT-IDX).
020700     MOVE AM-ACCOUNT-TYPE     TO TBL-ACCOUNT-TYPE (ACCT-IDX).
020800     MOVE AM-BALANCE          TO TBL-BALANCE (ACCT-IDX).
020900     MOVE AM-STATE            TO TBL-STATE (ACCT-IDX).
021000     GO TO 100-LOAD-LOOP.
021100 100-EXIT.
021200     EXIT.
021300
021400*-------------- ONE ACCOUNT MAINTENANCE RECORD -------------------
021500 200-PROCESS-ACCT-TXN.
021600     READ ACCTMNT-FILE INTO AT-RECORD
021700         AT END
021800             SET WS-ACCTMNT-AT-EOF TO TRUE
021900             GO TO 200-EXIT.
022000     ADD 1 TO WS-READ-CTR.
022100     SET WS-ACCT-IS-VALID TO TRUE.
022200     EVALUATE TRUE
022300         WHEN AT-ACTION-OPEN
022400             PERFORM 300-OPEN-ACCOUNT THRU 300-EXIT
022500         WHEN AT-ACTION-CLOSE
022600             PERFORM 400-CLOSE-ACCOUNT THRU 400-EXIT
022700         WHEN OTHER
022800             MOVE 'Invalid action code' TO WS-REJECT-MSG
022900             PERFORM 610-BUILD-REJECT-KEY THRU 610-EXIT
023000             PERFORM 600-WRITE-REJECT THRU 600-EXIT
023100     END-EVALUATE.
023200 200-EXIT.
023300     EXIT.
023400
023500*-------------- OPEN A NEW ACCOUNT -------------------------------
023550* ACCTPOST RUNS A BINARY SEARCH AGAINST ACCTMAST AND DEPENDS ON
023560* THE FILE STAYING IN ASCENDING ACCOUNT-NUMBER SEQUENCE - A NEW
023570* ACCOUNT MUST GO INTO ITS SORTED SLOT, NOT ONTO THE END OF THE
023580* TABLE.  BO 03/22/06, CR-2016.
023600 300-OPEN-ACCOUNT.
023700     PERFORM 220-VALIDATE-ACCOUNT THRU 220-EXIT.
023800     IF WS-ACCT-IS-VALID
023900         PERFORM 700-FIND-ACCOUNT THRU 700-EXIT
024000         IF WS-ACCT-FOUND
024100             MOVE 'Duplicate account number' TO WS-REJECT-MSG
024200             SET WS-ACCT-IS-INVALID TO TRUE
024300         END-IF
024400     END-IF.
024500     IF WS-ACCT-IS-INVALID
024600         PERFORM 610-BUILD-REJECT-KEY THRU 610-EXIT
024700         PERFORM 600-WRITE-REJECT THRU 600-EXIT
024800         GO TO 300-EXIT.
024820     PERFORM 300A-FIND-INSERT-POINT THRU 300A-EXIT.
024840     PERFORM 300B-OPEN-INSERT-SLOT THRU 300B-EXIT.
024900     ADD 1 TO WS-TABLE-COUNT.
025000     SET ACCT-IDX TO WS-INSERT-INDEX.
025100     MOVE AT-ACCOUNT-NUMBER    TO TBL-ACCOUNT-NUMBER (ACCT-IDX).
025200     MOVE AT-CUSTOMER-ID       TO TBL-CUSTOMER-ID (ACCT-IDX).
025300     MOVE AT-CUSTOMER-NAME     TO TBL-CUSTOMER-NAME (ACCT-IDX).
025400     MOVE AT-ACCOUNT-TYPE      TO TBL-ACCOUNT-TYPE (ACCT-IDX).
025500     MOVE AT-BALANCE           TO TBL-BALANCE (ACCT-IDX).
025600     MOVE 'Y'                  TO TBL-STATE (ACCT-IDX).
025700     ADD 1 TO WS-OPEN-CTR.
025800 300-EXIT.
025900     EXIT.
025910
025920* LOCATE THE FIRST SLOT WHOSE ACCOUNT-NUMBER EXCEEDS THE ONE
025930* BEING OPENED - THE NEW ENTRY GOES IN AHEAD OF IT.  NOTHING
025940* BIGGER ON FILE MEANS IT GOES ON THE END, THE OLD WAY.
025950 300A-FIND-INSERT-POINT.
025960     MOVE 0 TO WS-INSERT-INDEX.
025970     PERFORM 300A1-CHECK-ONE-SLOT
025980         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-TABLE-COUNT.
025990     IF WS-INSERT-INDEX = 0
026000         SET WS-INSERT-INDEX TO WS-TABLE-COUNT
026010         ADD 1 TO WS-INSERT-INDEX
026020     END-IF.
026030 300A-EXIT.
026040     EXIT.
026050
026060 300A1-CHECK-ONE-SLOT.
026070     IF WS-INSERT-INDEX = 0
026080         IF TBL-ACCOUNT-NUMBER (WS-SUB) > AT-ACCOUNT-NUMBER
026090             MOVE WS-SUB TO WS-INSERT-INDEX
026100         END-IF
026110     END-IF.
026120
026130* SLIDE EVERYTHING FROM THE INSERT POINT UP ONE SLOT, TOP ENTRY
026140* FIRST, TO OPEN A HOLE FOR THE NEW ACCOUNT - THE MIRROR IMAGE OF
026150* 500A-REMOVE-TABLE-ENTRY'S SHIFT-DOWN ON A CLOSE.
026160 300B-OPEN-INSERT-SLOT.
026170     IF WS-INSERT-INDEX NOT > WS-TABLE-COUNT
026180         PERFORM 300B1-SHIFT-ONE-ENTRY-UP
026190             VARYING WS-SUB FROM WS-TABLE-COUNT BY -1
026200                 UNTIL WS-SUB < WS-INSERT-INDEX
026210     END-IF.
026220 300B-EXIT.
026230     EXIT.
026240
026250 300B1-SHIFT-ONE-ENTRY-UP.
026260     MOVE ACCT-TABLE-ENTRY (WS-SUB) TO
026270                           ACCT-TABLE-ENTRY (WS-SUB + 1).
026280
026290*-------------- CLOSE (SOFT-DELETE) AN ACCOUNT -------------------
026295 400-CLOSE-ACCOUNT.
026300     PERFORM 700-FIND-ACCOUNT THRU 700-EXIT.
026400     IF NOT WS-ACCT-FOUND
026500         MOVE 'Account not found' TO WS-REJECT-MSG
026600         PERFORM 610-BUILD-REJECT-KEY THRU 610-EXIT
026700         PERFORM 600-WRITE-REJECT THRU 600-EXIT
026800         GO TO 400-EXIT.
027500     MOVE 'N' TO TBL-STATE (WS-FOUND-INDEX).
027600     ADD 1 TO WS-CLOSE-CTR.
027700 400-EXIT.
027800     EXIT.
027900
028000*-------------- VALIDATE AN OPEN REQUEST -------------------------
028100 220-VALIDATE-ACCOUNT.
028150     IF AT-ACCOUNT-NUMBER < 100000
028200         MOVE 'Account number must be 100000-9999999999'
028250                                 TO WS-REJECT-MSG
028300         SET WS-ACCT-IS-INVALID TO TRUE
028400         GO TO 220-EXIT.
028600     IF AT-CUSTOMER-ID = SPACES
028700         MOVE 'Customer id is required' TO WS-REJECT-MSG
028800         SET WS-ACCT-IS-INVALID TO TRUE
028900         GO TO 220-EXIT.
029000     PERFORM 220C-CHECK-CUST-ID-DIGITS THRU 220C-EXIT.
029100     IF WS-ACCT-IS-INVALID
029200         GO TO 220-EXIT.
029300     IF AT-CUSTOMER-NAME = SPACES
029400         MOVE 'Customer name is required' TO WS-REJECT-MSG
029500         SET WS-ACCT-IS-INVALID TO TRUE
029600         GO TO 220-EXIT.
029700     IF NOT AT-TYPE-SAVINGS AND NOT AT-TYPE-CURRENT
029800         MOVE 'Account type must be S or C' TO WS-REJECT-MSG
029900         SET WS-ACCT-IS-INVALID TO TRUE
030000         GO TO 220-EXIT.
030100     IF AT-BALANCE < 0
030200         MOVE 'Initial balance cannot be negative'
030300                                 TO WS-REJECT-MSG
030400         SET WS-ACCT-IS-INVALID TO TRUE
030500         GO TO 220-EXIT.
030600 220-EXIT.
030700     EXIT.
030800
030900 220C-CHECK-CUST-ID-DIGITS.
031000     MOVE 0 TO WS-CUSTOMER-ID-LEN.
031100     MOVE AT-CUSTOMER-ID TO WS-CUSTOMER-ID-WORK.
031200     PERFORM 220C1-CHECK-ONE-CUST-ID-CHAR
031300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 10.
031400 220C-EXIT.
031500     EXIT.
031600
031700 220C1-CHECK-ONE-CUST-ID-CHAR.
031800     IF WS-CUSTOMER-ID-CHAR (WS-SUB) NOT = SPACE
031900         ADD 1 TO WS-CUSTOMER-ID-LEN
032000         IF WS-CUSTOMER-ID-CHAR (WS-SUB) NOT IS DIGIT-SET
032100             MOVE 'Customer id must be numeric'
032200                                 TO WS-REJECT-MSG
032300             SET WS-ACCT-IS-INVALID TO TRUE
032400         END-IF
032500     END-IF.
032600
032700*-------------- WRITE ONE REJECT RECORD --------------------------
032800 600-WRITE-REJECT.
032900     MOVE 'A'            TO RJ-SOURCE.
033000     MOVE WS-REJECT-KEY  TO RJ-KEY.
033100     MOVE WS-REJECT-MSG  TO RJ-MESSAGE.
033200     WRITE REJECTS-REC FROM RJ-RECORD.
033300     ADD 1 TO WS-REJECT-CTR.
033400 600-EXIT.
033500     EXIT.
033600
033700* EDIT THE ACCOUNT NUMBER DOWN TO A PRINTABLE KEY FOR THE
033800* SHARED REJECT RECORD (RJ-KEY IS X(13), AT-ACCOUNT-NUMBER IS
033900* A 10-DIGIT NUMERIC).
034000 610-BUILD-REJECT-KEY.
034100     MOVE AT-ACCOUNT-NUMBER TO WS-ACCOUNT-NUMBER-ED.
034200     MOVE WS-ACCOUNT-NUMBER-ED TO WS-REJECT-KEY.
034300 610-EXIT.
034400     EXIT.
034500
034600*-------------- FIND AN ACCOUNT BY ACCOUNT-NUMBER ----------------
034700 700-FIND-ACCOUNT.
034800     MOVE 'N' TO WS-FOUND-SW.
034900     MOVE 0   TO WS-FOUND-INDEX.
035000     PERFORM 700A-CHECK-ONE-ACCOUNT
035100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-TABLE-COUNT.
035200 700-EXIT.
035300     EXIT.
035400
035500 700A-CHECK-ONE-ACCOUNT.
035600     IF TBL-ACCOUNT-NUMBER (WS-SUB) = AT-ACCOUNT-NUMBER
035700         MOVE 'Y'    TO WS-FOUND-SW
035800         MOVE WS-SUB TO WS-FOUND-INDEX
035900     END-IF.
036000
036100*-------------- REWRITE THE ACCOUNT MASTER -----------------------
036200 900-REWRITE-ACCOUNTS.
036300     PERFORM 900A-WRITE-ONE-ACCOUNT
036400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-TABLE-COUNT.
036500 900-EXIT.
036600     EXIT.
036700
036800 900A-WRITE-ONE-ACCOUNT.
036900     SET ACCT-IDX TO WS-SUB.
037000     MOVE TBL-ACCOUNT-NUMBER (ACCT-IDX) TO AM-ACCOUNT-NUMBER.
037100     MOVE TBL-CUSTOMER-ID (ACCT-IDX)    TO AM-CUSTOMER-ID.
037200     MOVE TBL-CUSTOMER-NAME (ACCT-IDX)  TO AM-CUSTOMER-NAME.
037300     MOVE TBL-ACCOUNT-TYPE (ACCT-IDX)   TO AM-ACCOUNT-TYPE.
037400     MOVE TBL-BALANCE (ACCT-IDX)        TO AM-BALANCE.
037500     MOVE TBL-STATE (ACCT-IDX)          TO AM-STATE.
037600     WRITE ACCTMSO-REC FROM AM-RECORD.
037700
037800*-------------- CLOSE DOWN AND REPORT TOTALS ---------------------
037900 999-END-RUN.
038000     MOVE WS-READ-CTR    TO WS-RPT-READ.
038100     MOVE WS-OPEN-CTR    TO WS-RPT-OPEN.
038200     MOVE WS-CLOSE-CTR   TO WS-RPT-CLOSE.
038300     MOVE WS-REJECT-CTR  TO WS-RPT-REJECT.
038400     DISPLAY WS-REPORT-LINE.
038500     CLOSE ACCTMNT-FILE
038600           ACCTMAST-IN-FILE
038700           ACCTMAST-OUT-FILE
038800           REJECTS-FILE.
038900     STOP RUN.
039000 999-EXIT.
039100     EXIT.
