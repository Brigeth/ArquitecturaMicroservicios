000100*****************************************************************
000200* MOVEJRNL.DD.CBL                                               *
000300* MOVEMENT JOURNAL - OUTPUT OF ACCTPOST, INPUT TO ACCTRPT       *
000400* ONE RECORD PER MOVEMENT SUCCESSFULLY POSTED                   *
000500* FIXED 64 BYTES, SEQUENTIAL - SORTED BY ACCTRPT BEFORE PRINT   *
000600*****************************************************************
000700 01  MJ-RECORD.
000800     05  MJ-ACCOUNT-NUMBER           PIC 9(10).
000900     05  MJ-MOVEMENT-TYPE            PIC X(01).
001000         88  MJ-TYPE-DEBIT                  VALUE 'D'.
001100         88  MJ-TYPE-CREDIT                 VALUE 'C'.
001200     05  MJ-AMOUNT                   PIC S9(13)V99.
001300     05  MJ-BALANCE-BEFORE           PIC S9(13)V99.
001400     05  MJ-BALANCE-AFTER            PIC S9(13)V99.
001500     05  MJ-DATE                     PIC 9(08).
001600     05  MJ-DATE-R REDEFINES MJ-DATE.
001700         10  MJ-DATE-YYYY            PIC 9(04).
001800         10  MJ-DATE-MM              PIC 9(02).
001900         10  MJ-DATE-DD              PIC 9(02).
