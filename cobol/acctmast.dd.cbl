000100*****************************************************************
000200* ACCTMAST.DD.CBL                                               *
000300* ACCOUNT MASTER - ACCTMNT AND ACCTPOST REWRITE THIS FILE       *
000400* SEQUENCE IS BY AM-ACCOUNT-NUMBER ASCENDING, KEYED BY BINARY   *
000500* SEARCH OF THE IN-MEMORY TABLE - NO INDEXED ACCESS ON THIS BOX *
000600* FIXED 77 BYTES, SEQUENTIAL                                    *
000700*****************************************************************
000800 01  AM-RECORD.
000900     05  AM-ACCOUNT-NUMBER           PIC 9(10).
001000     05  AM-CUSTOMER-ID              PIC X(10).
001100     05  AM-CUSTOMER-NAME            PIC X(40).
001200     05  AM-ACCOUNT-TYPE             PIC X(01).
001300         88  AM-TYPE-SAVINGS               VALUE 'S'.
001400         88  AM-TYPE-CURRENT                VALUE 'C'.
001500     05  AM-BALANCE                  PIC S9(13)V99.
001600     05  AM-STATE                    PIC X(01).
001700         88  AM-STATE-ACTIVE               VALUE 'Y'.
001800         88  AM-STATE-DELETED               VALUE 'N'.
