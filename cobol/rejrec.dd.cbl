000100*****************************************************************
000200* REJREC.DD.CBL                                                 *
000300* REJECT RECORD - SHARED OUTPUT OF CUSTUPD, ACCTMNT, ACCTPOST   *
000400* ONE RECORD PER REJECTED INPUT, INPUT ORDER                    *
000500* FIXED 74 BYTES, LINE SEQUENTIAL                               *
000600*****************************************************************
000700 01  RJ-RECORD.
000800     05  RJ-SOURCE                   PIC X(01).
000900         88  RJ-SOURCE-CUSTOMER             VALUE 'C'.
001000         88  RJ-SOURCE-ACCOUNT              VALUE 'A'.
001100         88  RJ-SOURCE-MOVEMENT             VALUE 'M'.
001200     05  RJ-KEY                      PIC X(13).
001300     05  RJ-MESSAGE                  PIC X(60).
