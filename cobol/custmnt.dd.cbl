000100*****************************************************************
000200* CUSTMNT.DD.CBL                                                *
000300* CUSTOMER MAINTENANCE TRANSACTION - INPUT TO CUSTUPD           *
000400* ONE RECORD PER ADD / UPDATE / DELETE REQUEST, KEYED-IN ORDER  *
000500* FIXED 140 BYTES, LINE SEQUENTIAL                              *
000600*****************************************************************
000700 01  CM-RECORD.
000800     05  CM-ACTION                   PIC X(01).
000900         88  CM-ACTION-ADD                VALUE 'A'.
001000         88  CM-ACTION-UPDATE              VALUE 'U'.
001100         88  CM-ACTION-DELETE              VALUE 'D'.
001200     05  CM-CUSTOMER-ID              PIC X(10).
001300     05  CM-NAME                     PIC X(40).
001400     05  CM-GENDER                   PIC X(01).
001500         88  CM-GENDER-MALE                VALUE 'M'.
001600         88  CM-GENDER-FEMALE               VALUE 'F'.
001700     05  CM-IDENTIFICATION           PIC X(13).
001800     05  CM-ADDRESS                  PIC X(40).
001900     05  CM-PHONE                    PIC X(14).
002000     05  CM-PASSWORD                 PIC X(20).
002100     05  CM-STATE                    PIC X(01).
002200         88  CM-STATE-ACTIVE                VALUE 'Y'.
002300         88  CM-STATE-INACTIVE              VALUE 'N'.
