000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTPOST.
000300 AUTHOR.        R. KILDARE.
000400 INSTALLATION.  CIVIC TRUST BANK - DATA PROCESSING.
000500 DATE-WRITTEN.  11/02/86.
000600 DATE-COMPILED.
000700 SECURITY.      CIVIC TRUST BANK INTERNAL USE ONLY - NOT FOR
000800                DISTRIBUTION OUTSIDE THE DATA PROCESSING DEPT.
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*-----------------------------------------------------------------
001200* 11/02/86  RK   ORIGINAL - NIGHTLY MOVEMENT POSTING RUN, THIRD
001300*                LEG OF THE NIGHTLY CYCLE AFTER CUSTUPD/ACCTMNT.
001400* 04/19/89  TM   ACCOUNT MASTER TABLE NOW LOADED SORTED SO A        CR1188
001500*                BINARY SEARCH CAN REPLACE THE LINEAR SCAN -        CR1188
001600*                VOLUME OUTGREW THE OLD APPROACH.  CR-1188.         CR1188
001700* 07/02/91  DS   OVERDRAFT CHECK ADDED - A DEBIT THAT WOULD TAKE
001800*                THE BALANCE BELOW ZERO IS NOW REJECTED INSTEAD
001900*                OF POSTED.  AUDIT FINDING 91-019.
002000* 03/15/93  BO   MOVEMENT JOURNAL RECORD NOW CARRIES BALANCE-       CR1390
002100*                BEFORE AND BALANCE-AFTER FOR THE STATEMENT         CR1390
002200*                REPRINT UTILITY.  CR-1390.                         CR1390
002300* 09/27/95  TM   ZERO AND NEGATIVE AMOUNTS BOTH REJECTED - A        CR1502
002400*                ZERO-AMOUNT MOVEMENT WAS SLIPPING THROUGH AND      CR1502
002500*                CONFUSING THE STATEMENT PRINT.  CR-1502.           CR1502
002600* 01/12/98  DS   Y2K REMEDIATION - MT-DATE AND MJ-DATE ARE FULL     Y2K004
002700*                4-DIGIT-YEAR FIELDS, REVIEWED AND SIGNED OFF       Y2K004
002800*                PER PROJECT Y2K-004.                               Y2K004
002900* 12/08/00  LV   RAISED ACCT-TABLE OCCURS LIMIT TO MATCH            CR1701
003000*                ACCTMNT'S CHANGE OF 11/03/00.  CR-1701.            CR1701
003100* 05/17/05  JH   RUN TOTALS NOW SPLIT INTO DEBITS POSTED AND        CR1978
003200*                CREDITS POSTED PER FINANCE REQUEST.  CR-1978.      CR1978
003300*****************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CLASS "DIGIT-SET" IS "0" THRU "9"
003900     UPSI-0 IS ACCTPOST-RERUN-SWITCH
004000         ON STATUS IS ACCTPOST-IS-RERUN
004100         OFF STATUS IS ACCTPOST-IS-NORMAL-RUN.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT MOVETXN-FILE ASSIGN TO MOVETXN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-MOVETXN-STATUS.
004800     SELECT ACCTMAST-IN-FILE ASSIGN TO ACCTMASI
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WS-ACCTMSI-STATUS.
005100     SELECT ACCTMAST-OUT-FILE ASSIGN TO ACCTMASO
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-ACCTMSO-STATUS.
005400     SELECT MOVEJRNL-FILE ASSIGN TO MOVEJRNL
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-MOVEJRNL-STATUS.
005700     SELECT REJECTS-FILE ASSIGN TO REJECTS
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-REJECTS-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  MOVETXN-FILE
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 34 CHARACTERS.
006600 01  MOVETXN-REC.
006700     05  FILLER                      PIC X(34).
006800
006900 FD  ACCTMAST-IN-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 77 CHARACTERS.
007200 01  ACCTMSI-REC.
007300     05  FILLER                      PIC X(77).
007400
007500 FD  ACCTMAST-OUT-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 77 CHARACTERS.
007800 01  ACCTMSO-REC.
007900     05  FILLER                      PIC X(77).
008000
008100 FD  MOVEJRNL-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 64 CHARACTERS.
008400 01  MOVEJRNL-REC.
008500     05  FILLER                      PIC X(64).
008600
008700 FD  REJECTS-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 74 CHARACTERS.
009000 01  REJECTS-REC.
009100     05  FILLER                      PIC X(74).
009200
009300 WORKING-STORAGE SECTION.
009400 77  FILLER  PIC X(30) VALUE '* ACCTPOST WORKING STORAGE   *'.
009500
009600 copy '/users/devel/movetxn.dd.cbl'.
009700 copy '/users/devel/acctmast.dd.cbl'.
009800 copy '/users/devel/movejrnl.dd.cbl'.
009900 copy '/users/devel/rejrec.dd.cbl'.
010000
010100*-------------- FILE STATUS AND END-OF-FILE SWITCHES -----------
010200 01  WS-FILE-STATUSES.
010300     05  WS-MOVETXN-STATUS           PIC X(02).
010400         88  WS-MOVETXN-OK                 VALUE '00'.
010500         88  WS-MOVETXN-EOF                 VALUE '10'.
010600     05  WS-ACCTMSI-STATUS           PIC X(02).
010700     05  WS-ACCTMSO-STATUS           PIC X(02).
010800     05  WS-MOVEJRNL-STATUS          PIC X(02).
010900     05  WS-REJECTS-STATUS           PIC X(02).
011000     05  FILLER                      PIC X(02).
011100
011200 01  WS-SWITCHES.
011300     05  WS-MOVETXN-EOF-SW           PIC X(01) VALUE 'N'.
011400         88  WS-MOVETXN-AT-EOF             VALUE 'Y'.
011500     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
011600         88  WS-ACCT-FOUND                 VALUE 'Y'.
011700     05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
011800         88  WS-MOVE-IS-VALID              VALUE 'Y'.
011900         88  WS-MOVE-IS-INVALID            VALUE 'N'.
012000     05  FILLER                      PIC X(02).
012100
012200*-------------- IN-MEMORY ACCOUNT MASTER TABLE -------------------
012300* ACCTMAST IS MAINTAINED IN ACCOUNT-NUMBER SEQUENCE BY ACCTMNT,
012400* SO THE TABLE LOADS ALREADY SORTED AND A BINARY SEARCH CAN BE
012500* USED TO FIND THE TARGET ACCOUNT - SEE 150-BINARY-SEARCH.  THIS
012600* BOX HAS NO INDEXED ORGANIZATION, HENCE THE TABLE.
012700 01  ACCT-TABLE-AREA.
012800     05  ACCT-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
012900             DEPENDING ON WS-TABLE-COUNT
013000             INDEXED BY ACCT-IDX.
013100         10  TBL-ACCOUNT-NUMBER      PIC 9(10).
013200         10  TBL-CUSTOMER-ID         PIC X(10).
013300         10  TBL-CUSTOMER-NAME       PIC X(40).
013400         10  TBL-ACCOUNT-TYPE        PIC X(01).
013500         10  TBL-BALANCE             PIC S9(13)V99.
013600         10  TBL-STATE               PIC X(01).
013700         10  TBL-FUTURE-USE          PIC X(04).
013800         10  TBL-FUTURE-USE-R REDEFINES TBL-FUTURE-USE.
013900             15  TBL-BRANCH-CODE     PIC X(04).
014000* RESERVED FOR BRANCH-OF-RECORD, SAME SPARE AREA AS ACCTMNT AND
014100* THE CUSTOMER MASTER - TM 04/19/89.
014200
014300 01  WS-COUNTERS.
014400     05  WS-TABLE-COUNT              PIC S9(4) COMP VALUE 0.
014500     05  WS-FOUND-INDEX              PIC S9(4) COMP VALUE 0.
014600     05  WS-LOW-IDX                  PIC S9(4) COMP VALUE 0.
014700     05  WS-HIGH-IDX                 PIC S9(4) COMP VALUE 0.
014800     05  WS-MID-IDX                  PIC S9(4) COMP VALUE 0.
014900     05  WS-SUB-DUMMY                PIC S9(4) COMP VALUE 0.
015000     05  WS-READ-CTR                 PIC S9(7) COMP VALUE 0.
015100     05  WS-POSTED-CTR               PIC S9(7) COMP VALUE 0.
015200     05  WS-REJECT-CTR               PIC S9(7) COMP VALUE 0.
015300     05  FILLER                      PIC X(02) VALUE SPACES.
015400
015500 01  WS-MONEY-TOTALS.
015600     05  WS-TOTAL-DEBITS             PIC S9(13)V99 VALUE 0.
015700     05  WS-TOTAL-CREDITS            PIC S9(13)V99 VALUE 0.
015800     05  FILLER                      PIC X(02) VALUE SPACES.
015900
016000* ALTERNATE VIEW OF THE ACCOUNT NUMBER SO A REJECT KEY CAN BE
016100* BUILT WITHOUT AN INTRINSIC FUNCTION.
016200 01  WS-ACCOUNT-NUMBER-ED            PIC ZZZZZZZZZ9.
016300 01  WS-ACCOUNT-NUMBER-ED-R REDEFINES WS-ACCOUNT-NUMBER-ED.
016400     05  WS-ACCT-NUM-LEADING         PIC X(09).
016500     05  WS-ACCT-NUM-LAST            PIC X(01).
016600
016700 01  WS-BALANCE-WORK                 PIC S9(13)V99 VALUE 0.
016800* SPARE CHARACTER VIEW OF THE WORKING BALANCE, RESERVED FOR THE
016900* BALANCE-AUDIT DUMP UTILITY THAT COLLECTIONS ASKED FOR BUT
017000* NEVER FUNDED - LEAVE IN PLACE, DS 07/02/91.
017100 01  WS-BALANCE-WORK-R REDEFINES WS-BALANCE-WORK.
017200     05  WS-BALANCE-WORK-CHARS       PIC X(01) OCCURS 15 TIMES.
017300
017400 01  WS-MESSAGES.
017500     05  WS-REJECT-MSG               PIC X(60).
017600     05  WS-REJECT-KEY               PIC X(13).
017700     05  FILLER                      PIC X(02) VALUE SPACES.
017800
017900 01  WS-REPORT-LINE.
018000     05  FILLER                      PIC X(21)
018100         VALUE 'ACCTPOST RUN TOTALS -'.
018200     05  WS-RPT-READ                 PIC ZZZ,ZZ9.
018300     05  FILLER                      PIC X(01) VALUE SPACE.
018400     05  WS-RPT-POSTED               PIC ZZZ,ZZ9.
018500     05  FILLER                      PIC X(01) VALUE SPACE.
018600     05  WS-RPT-REJECT               PIC ZZZ,ZZ9.
018700     05  FILLER                      PIC X(01) VALUE SPACE.
018800     05  WS-RPT-DEBITS               PIC ZZZ,ZZZ,ZZ9.99-.
018900     05  FILLER                      PIC X(01) VALUE SPACE.
019000     05  WS-RPT-CREDITS              PIC ZZZ,ZZZ,ZZ9.99-.
019100
019200 77  FILLER  PIC X(30) VALUE '* END ACCTPOST WORKING STORAGE'.
019300
019400 PROCEDURE DIVISION.
019500*
019600 000-MAIN-LINE.
019700     OPEN INPUT  MOVETXN-FILE
019800                 ACCTMAST-IN-FILE
019900          OUTPUT ACCTMAST-OUT-FILE
020000                 MOVEJRNL-FILE
020100                 REJECTS-FILE.
020200     IF ACCTPOST-IS-RERUN
020300         DISPLAY 'ACCTPOST - UPSI-0 SET, RERUN OF PRIOR NIGHT'.
020400     PERFORM 100-LOAD-ACCOUNTS THRU 100-EXIT.
020500     PERFORM 200-POST-MOVEMENT THRU 200-EXIT
020600         UNTIL WS-MOVETXN-AT-EOF.
020700     PERFORM 900-REWRITE-ACCOUNTS THRU 900-EXIT.
020800     PERFORM 999-END-RUN THRU 999-EXIT.
020900
021000*-------------- LOAD THE ACCOUNT MASTER (ALREADY SORTED) ---------
021100 100-LOAD-ACCOUNTS.
021200     MOVE 0 TO WS-TABLE-COUNT.
021300 100-LOAD-LOOP.
021400     READ ACCTMAST-IN-FILE INTO AM-RECORD
021500         AT END GO TO 100-EXIT.
021600     ADD 1 TO WS-TABLE-COUNT.
021700     SET ACCT-IDX TO WS-TABLE-COUNT.
021800     MOVE AM-ACCOUNT-NUMBER   TO TBL-ACCOUNT-NUMBER (ACCT-IDX).
021900     MOVE AM-CUSTOMER-ID      TO TBL-CUSTOMER-ID (ACCT-IDX).
022000     MOVE AM-CUSTOMER-NAME    TO TBL-CUSTOMER-NAME (ACCT-IDX).
022100     MOVE AM-ACCOUNT-TYPE     TO TBL-ACCOUNT-TYPE (ACCT-IDX).
022200     MOVE AM-BALANCE          TO TBL-BALANCE (ACCT-IDX).
022300     MOVE AM-STATE            TO TBL-STATE (ACCT-IDX).
022400     GO TO 100-LOAD-LOOP.
022500 100-EXIT.
022600     EXIT.
022700
022800*-------------- BINARY SEARCH THE ACCOUNT TABLE ------------------
022900* TABLE IS SORTED ASCENDING BY TBL-ACCOUNT-NUMBER (INHERITED FROM
023000* ACCTMAST'S SORT ORDER) SO A CLASSIC BINARY SEARCH APPLIES.
023100 150-BINARY-SEARCH.
023200     MOVE 'N' TO WS-FOUND-SW.
023300     MOVE 0   TO WS-FOUND-INDEX.
023400     MOVE 1              TO WS-LOW-IDX.
023500     MOVE WS-TABLE-COUNT TO WS-HIGH-IDX.
023600     PERFORM 150A-SEARCH-STEP
023700         UNTIL WS-LOW-IDX > WS-HIGH-IDX OR WS-ACCT-FOUND.
023800 150-EXIT.
023900     EXIT.
024000
024100 150A-SEARCH-STEP.
024200     COMPUTE WS-MID-IDX = (WS-LOW-IDX + WS-HIGH-IDX) / 2.
024300     SET ACCT-IDX TO WS-MID-IDX.
024400     IF TBL-ACCOUNT-NUMBER (ACCT-IDX) = MT-ACCOUNT-NUMBER
024500         MOVE 'Y'         TO WS-FOUND-SW
024600         MOVE WS-MID-IDX  TO WS-FOUND-INDEX
024700     ELSE
024800         IF TBL-ACCOUNT-NUMBER (ACCT-IDX) < MT-ACCOUNT-NUMBER
024900             COMPUTE WS-LOW-IDX = WS-MID-IDX + 1
025000         ELSE
025100             COMPUTE WS-HIGH-IDX = WS-MID-IDX - 1
025200         END-IF
025300     END-IF.
025400
025500*-------------- ONE MOVEMENT TRANSACTION -------------------------
025600 200-POST-MOVEMENT.
025700     READ MOVETXN-FILE INTO MT-RECORD
025800         AT END
025900             SET WS-MOVETXN-AT-EOF TO TRUE
026000             GO TO 200-EXIT.
026100     ADD 1 TO WS-READ-CTR.
026200     PERFORM 210-VALIDATE-MOVEMENT THRU 210-EXIT.
026300     IF WS-MOVE-IS-INVALID
026400         PERFORM 610-BUILD-REJECT-KEY THRU 610-EXIT
026500         PERFORM 600-WRITE-REJECT THRU 600-EXIT
026600         GO TO 200-EXIT.
026700     PERFORM 150-BINARY-SEARCH THRU 150-EXIT.
026800     IF NOT WS-ACCT-FOUND
026900         MOVE 'Account not found' TO WS-REJECT-MSG
027000         PERFORM 610-BUILD-REJECT-KEY THRU 610-EXIT
027100         PERFORM 600-WRITE-REJECT THRU 600-EXIT
027200         GO TO 200-EXIT.
027300     EVALUATE TRUE
027400         WHEN MT-TYPE-DEBIT
027500             PERFORM 300-POST-DEBIT THRU 300-EXIT
027600         WHEN MT-TYPE-CREDIT
027700             PERFORM 400-POST-CREDIT THRU 400-EXIT
027800     END-EVALUATE.
027900 200-EXIT.
028000     EXIT.
028100
028200*-------------- VALIDATE THE INCOMING MOVEMENT -------------------
028300 210-VALIDATE-MOVEMENT.
028400     SET WS-MOVE-IS-VALID TO TRUE.
028500     IF MT-ACCOUNT-NUMBER = ZERO
028600         MOVE 'Account number is required' TO WS-REJECT-MSG
028700         SET WS-MOVE-IS-INVALID TO TRUE
028800         GO TO 210-EXIT.
028900     IF NOT MT-TYPE-DEBIT AND NOT MT-TYPE-CREDIT
029000         MOVE 'Movement type is required' TO WS-REJECT-MSG
029100         SET WS-MOVE-IS-INVALID TO TRUE
029200         GO TO 210-EXIT.
029300     IF MT-AMOUNT NOT > 0
029400         MOVE 'Movement amount must be greater than zero'
029500                                 TO WS-REJECT-MSG
029600         SET WS-MOVE-IS-INVALID TO TRUE
029700         GO TO 210-EXIT.
029800 210-EXIT.
029900     EXIT.
030000
030100*-------------- DEBIT POSTING WITH OVERDRAFT CHECK ---------------
030200 300-POST-DEBIT.
030300     MOVE TBL-BALANCE (WS-FOUND-INDEX) TO WS-BALANCE-WORK.
030400     SUBTRACT MT-AMOUNT FROM WS-BALANCE-WORK.
030500     IF WS-BALANCE-WORK < 0
030600         MOVE 'Insufficient balance' TO WS-REJECT-MSG
030700         PERFORM 610-BUILD-REJECT-KEY THRU 610-EXIT
030800         PERFORM 600-WRITE-REJECT THRU 600-EXIT
030900         GO TO 300-EXIT.
031000     MOVE TBL-BALANCE (WS-FOUND-INDEX) TO MJ-BALANCE-BEFORE.
031100     MOVE WS-BALANCE-WORK   TO TBL-BALANCE (WS-FOUND-INDEX)
031200                               MJ-BALANCE-AFTER.
031300     ADD MT-AMOUNT TO WS-TOTAL-DEBITS.
031400     PERFORM 500-WRITE-JOURNAL THRU 500-EXIT.
031500 300-EXIT.
031600     EXIT.
031700
031800*-------------- CREDIT POSTING -----------------------------------
031900 400-POST-CREDIT.
032000     MOVE TBL-BALANCE (WS-FOUND-INDEX) TO MJ-BALANCE-BEFORE.
032100     ADD MT-AMOUNT TO TBL-BALANCE (WS-FOUND-INDEX).
032200     MOVE TBL-BALANCE (WS-FOUND-INDEX) TO MJ-BALANCE-AFTER.
032300     ADD MT-AMOUNT TO WS-TOTAL-CREDITS.
032400     PERFORM 500-WRITE-JOURNAL THRU 500-EXIT.
032500 400-EXIT.
032600     EXIT.
032700
032800*-------------- WRITE ONE MOVEMENT JOURNAL RECORD ----------------
032900 500-WRITE-JOURNAL.
033000     MOVE MT-ACCOUNT-NUMBER TO MJ-ACCOUNT-NUMBER.
033100     MOVE MT-MOVEMENT-TYPE  TO MJ-MOVEMENT-TYPE.
033200     MOVE MT-AMOUNT         TO MJ-AMOUNT.
033300     MOVE MT-DATE           TO MJ-DATE.
033400     WRITE MOVEJRNL-REC FROM MJ-RECORD.
033500     ADD 1 TO WS-POSTED-CTR.
033600 500-EXIT.
033700     EXIT.
033800
033900*-------------- WRITE ONE REJECT RECORD --------------------------
034000 600-WRITE-REJECT.
034100     MOVE 'M'            TO RJ-SOURCE.
034200     MOVE WS-REJECT-KEY  TO RJ-KEY.
034300     MOVE WS-REJECT-MSG  TO RJ-MESSAGE.
034400     WRITE REJECTS-REC FROM RJ-RECORD.
034500     ADD 1 TO WS-REJECT-CTR.
034600 600-EXIT.
034700     EXIT.
034800
034900* EDIT THE ACCOUNT NUMBER DOWN TO A PRINTABLE KEY FOR THE SHARED
035000* REJECT RECORD.
035100 610-BUILD-REJECT-KEY.
035200     MOVE MT-ACCOUNT-NUMBER TO WS-ACCOUNT-NUMBER-ED.
035300     MOVE WS-ACCOUNT-NUMBER-ED TO WS-REJECT-KEY.
035400 610-EXIT.
035500     EXIT.
035600
035700*-------------- REWRITE THE ACCOUNT MASTER -----------------------
035800 900-REWRITE-ACCOUNTS.
035900     PERFORM 900A-WRITE-ONE-ACCOUNT
036000         VARYING WS-SUB-DUMMY FROM 1 BY 1
036100         UNTIL WS-SUB-DUMMY > WS-TABLE-COUNT.
036200 900-EXIT.
036300     EXIT.
036400
036500 900A-WRITE-ONE-ACCOUNT.
036600     SET ACCT-IDX TO WS-SUB-DUMMY.
036700     MOVE TBL-ACCOUNT-NUMBER (ACCT-IDX) TO AM-ACCOUNT-NUMBER.
036800     MOVE TBL-CUSTOMER-ID (ACCT-IDX)    TO AM-CUSTOMER-ID.
036900     MOVE TBL-CUSTOMER-NAME (ACCT-IDX)  TO AM-CUSTOMER-NAME.
037000     MOVE TBL-ACCOUNT-TYPE (ACCT-IDX)   TO AM-ACCOUNT-TYPE.
037100     MOVE TBL-BALANCE (ACCT-IDX)        TO AM-BALANCE.
037200     MOVE TBL-STATE (ACCT-IDX)          TO AM-STATE.
037300     WRITE ACCTMSO-REC FROM AM-RECORD.
037400
037500*-------------- CLOSE DOWN AND REPORT TOTALS ---------------------
037600 999-END-RUN.
037700     MOVE WS-READ-CTR      TO WS-RPT-READ.
037800     MOVE WS-POSTED-CTR    TO WS-RPT-POSTED.
037900     MOVE WS-REJECT-CTR    TO WS-RPT-REJECT.
038000     MOVE WS-TOTAL-DEBITS  TO WS-RPT-DEBITS.
038100     MOVE WS-TOTAL-CREDITS TO WS-RPT-CREDITS.
038200     DISPLAY WS-REPORT-LINE.
038300     CLOSE MOVETXN-FILE
038400           ACCTMAST-IN-FILE
038500           ACCTMAST-OUT-FILE
038600           MOVEJRNL-FILE
038700           REJECTS-FILE.
038800     STOP RUN.
038900 999-EXIT.
039000     EXIT.
