000100*****************************************************************
000200* MOVETXN.DD.CBL                                                *
000300* MOVEMENT TRANSACTION - INPUT TO ACCTPOST                      *
000400* ONE RECORD PER DEBIT/CREDIT REQUEST, INPUT ORDER              *
000500* FIXED 34 BYTES, LINE SEQUENTIAL                               *
000600*****************************************************************
000700 01  MT-RECORD.
000800     05  MT-ACCOUNT-NUMBER           PIC 9(10).
000900     05  MT-MOVEMENT-TYPE            PIC X(01).
001000         88  MT-TYPE-DEBIT                  VALUE 'D'.
001100         88  MT-TYPE-CREDIT                 VALUE 'C'.
001200     05  MT-AMOUNT                   PIC S9(13)V99.
001300     05  MT-DATE                     PIC 9(08).
001400     05  MT-DATE-R REDEFINES MT-DATE.
001500         10  MT-DATE-YYYY            PIC 9(04).
001600         10  MT-DATE-MM              PIC 9(02).
001700         10  MT-DATE-DD              PIC 9(02).
