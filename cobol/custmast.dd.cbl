000100*****************************************************************
000200* CUSTMAST.DD.CBL                                               *
000300* CUSTOMER MASTER - CUSTUPD REWRITES THIS FILE EACH RUN         *
000400* SEQUENCE IS BY CM2-CUSTOMER-ID ASCENDING                      *
000500* FIXED 163 BYTES, SEQUENTIAL                                   *
000600*****************************************************************
000700 01  CM2-RECORD.
000800     05  CM2-CUSTOMER-ID             PIC X(10).
000900     05  CM2-NAME                    PIC X(40).
001000     05  CM2-GENDER                  PIC X(01).
001100         88  CM2-GENDER-MALE               VALUE 'M'.
001200         88  CM2-GENDER-FEMALE              VALUE 'F'.
001300     05  CM2-IDENTIFICATION          PIC X(10).
001400     05  CM2-ADDRESS                 PIC X(40).
001500     05  CM2-PHONE                   PIC X(10).
001600     05  CM2-PASSWORD                PIC X(20).
001700     05  CM2-STATE                   PIC X(01).
001800         88  CM2-STATE-ACTIVE              VALUE 'Y'.
001900         88  CM2-STATE-INACTIVE             VALUE 'N'.
002000* SPARE - RESERVED FOR FUTURE MASTER EXPANSION, DO NOT REUSE
002100* WITHOUT CHANGING THE 163-BYTE RECORD LENGTH ON EVERY READER
002200     05  CM2-FUTURE-USE              PIC X(31).
002300     05  CM2-FUTURE-USE-R REDEFINES CM2-FUTURE-USE.
002400*        RESERVED FOR BRANCH-OF-RECORD, NOT YET ASSIGNED - EJ 96
002500         10  CM2-BRANCH-CODE         PIC X(04).
002600         10  FILLER                  PIC X(27).
