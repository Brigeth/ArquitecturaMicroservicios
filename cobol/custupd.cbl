000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CUSTUPD.
000300 AUTHOR.        R. KILDARE.
000400 INSTALLATION.  CIVIC TRUST BANK - DATA PROCESSING.
000500 DATE-WRITTEN.  03/12/86.
000600 DATE-COMPILED.
000700 SECURITY.      CIVIC TRUST BANK INTERNAL USE ONLY - NOT FOR
000800                DISTRIBUTION OUTSIDE THE DATA PROCESSING DEPT.
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*-----------------------------------------------------------------
001200* 03/12/86  RK   ORIGINAL - NIGHTLY CUSTOMER MAINTENANCE AGAINST
001300*                THE NEW-ACCOUNTS MASTER FILE, REPLACES THE OLD
001400*                CARD-IMAGE UPDATE RUN.
001500* 08/04/86  RK   ADD DUPLICATE-IDENTIFICATION CHECK ON ADDS PER
001600*                AUDIT FINDING 86-114.
001700* 02/17/88  TM   ALLOW UPDATE ACTION TO CHANGE ADDRESS/PHONE        CR1029
001800*                WITHOUT RE-KEYING THE PASSWORD.  CR-1029.          CR1029
001900* 11/09/89  DS   NAME NORMALIZATION NOW COLLAPSES DOUBLE BLANKS     CR1187
002000*                LEFT BY THE TELLER TERMINALS.  CR-1187.            CR1187
002100* 06/22/91  RK   PASSWORD RULE TIGHTENED TO REQUIRE A DIGIT PER     CR1244
002200*                REG. COMPLIANCE MEMO 91-06.  CR-1244.              CR1244
002300* 04/03/93  BO   REJECT RECORD LAYOUT SHARED WITH ACCTPOST AND      CR1390
002400*                ACCTMNT SO AUDIT CAN SORT ONE FILE.  CR-1390.      CR1390
002500* 09/14/95  TM   PHONE NORMALIZATION NOW STRIPS PARENS AS WELL AS   CR1502
002600*                DASHES - AREA CODE FORMAT CHANGED ON NEW FORMS.    CR1502
002700*                CR-1502.                                           CR1502
002800* 01/06/98  DS   Y2K REMEDIATION - NO 2-DIGIT YEAR FIELDS IN THIS   Y2K004
002900*                PROGRAM, REVIEWED AND SIGNED OFF PER PROJECT       Y2K004
003000*                Y2K-004.                                           Y2K004
003100* 07/19/99  LV   RAISED CUST-TABLE OCCURS LIMIT TO COVER BRANCH     CR1699
003200*                CONSOLIDATION VOLUME.  CR-1699.                    CR1699
003300* 03/02/01  LV   ACCENTED LETTERS AND ENYE NOW PASS NAME            CR1788
003400*                VALIDATION FOR THE SOUTH DIVISION CONVERSION.      CR1788
003500*                CR-1788.                                           CR1788
003600* 10/11/03  JH   IDENTIFICATION MUST NOW BE EXACTLY 10 DIGITS,      CR1912
003700*                WAS 6-10.  NATIONAL ID FORMAT CHANGE.  CR-1912.    CR1912
003800*****************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS "ALPHA-NAME-SET" IS "A" THRU "Z", "a" THRU "z", " ",
004400             "Ñ", "ñ", "Á", "É", "Í", "Ó", "Ú",
004500             "á", "é", "í", "ó", "ú"
004600     CLASS "DIGIT-SET" IS "0" THRU "9"
004700     UPSI-0 IS CUSTUPD-RERUN-SWITCH
004800         ON STATUS IS CUSTUPD-IS-RERUN
004900         OFF STATUS IS CUSTUPD-IS-NORMAL-RUN.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CUSTMNT-FILE ASSIGN TO CUSTMNT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-CUSTMNT-STATUS.
005600     SELECT CUSTMAST-IN-FILE ASSIGN TO CUSTMASI
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-CUSTMSI-STATUS.
005900     SELECT CUSTMAST-OUT-FILE ASSIGN TO CUSTMASO
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-CUSTMSO-STATUS.
006200     SELECT REJECTS-FILE ASSIGN TO REJECTS
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-REJECTS-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  CUSTMNT-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 140 CHARACTERS.
007100 01  CUSTMNT-REC.
007200     05  FILLER                      PIC X(140).
007300
007400 FD  CUSTMAST-IN-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 163 CHARACTERS.
007700 01  CUSTMASI-REC.
007800     05  FILLER                      PIC X(163).
007900
008000 FD  CUSTMAST-OUT-FILE
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 163 CHARACTERS.
008300 01  CUSTMASO-REC.
008400     05  FILLER                      PIC X(163).
008500
008600 FD  REJECTS-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 74 CHARACTERS.
008900 01  REJECTS-REC.
009000     05  FILLER                      PIC X(74).
009100
009200 WORKING-STORAGE SECTION.
009300 77  FILLER  PIC X(30) VALUE '* CUSTUPD WORKING STORAGE    *'.
009400
009500 copy '/users/devel/custmnt.dd.cbl'.
009600 copy '/users/devel/custmast.dd.cbl'.
009700 copy '/users/devel/rejrec.dd.cbl'.
009800
009900*-------------- FILE STATUS AND END-OF-FILE SWITCHES -----------
010000 01  WS-FILE-STATUSES.
010100     05  WS-CUSTMNT-STATUS           PIC X(02).
010200         88  WS-CUSTMNT-OK                 VALUE '00'.
010300         88  WS-CUSTMNT-EOF                 VALUE '10'.
010400     05  WS-CUSTMSI-STATUS           PIC X(02).
010500         88  WS-CUSTMSI-OK                 VALUE '00'.
010600         88  WS-CUSTMSI-EOF                 VALUE '10'.
010700     05  WS-CUSTMSO-STATUS           PIC X(02).
010800     05  WS-REJECTS-STATUS           PIC X(02).
010900     05  FILLER                      PIC X(02).
011000
011100 01  WS-SWITCHES.
011200     05  WS-CUSTMNT-EOF-SW           PIC X(01) VALUE 'N'.
011300         88  WS-CUSTMNT-AT-EOF             VALUE 'Y'.
011400     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
011500         88  WS-CUST-FOUND                 VALUE 'Y'.
011600     05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
011700         88  WS-CUST-IS-VALID              VALUE 'Y'.
011800         88  WS-CUST-IS-INVALID            VALUE 'N'.
011900     05  FILLER                      PIC X(02).
012000
012100*-------------- IN-MEMORY CUSTOMER MASTER TABLE -----------------
012200* LOADED ONCE AT START-UP, REWRITTEN IN FULL AT END OF RUN -
012300* THIS BOX HAS NO INDEXED ORGANIZATION SO LOOK-UPS ARE A LINEAR
012400* SCAN OF THE TABLE BY CUSTOMER-ID (CUSTOMER VOLUME IS SMALL
012500* ENOUGH THAT A BINARY SEARCH IS NOT WORTH THE CODE).
012600 01  CUST-TABLE-AREA.
012700     05  CUST-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
012800             DEPENDING ON WS-TABLE-COUNT
012900             INDEXED BY CUST-IDX.
013000         10  TBL-CUSTOMER-ID         PIC X(10).
013100         10  TBL-NAME                PIC X(40).
013200         10  TBL-GENDER              PIC X(01).
013300         10  TBL-IDENTIFICATION      PIC X(10).
013400         10  TBL-ADDRESS             PIC X(40).
013500         10  TBL-PHONE               PIC X(10).
013600         10  TBL-PASSWORD            PIC X(20).
013700         10  TBL-STATE               PIC X(01).
013800         10  FILLER                  PIC X(04).
013900
014000 01  WS-COUNTERS.
014100     05  WS-TABLE-COUNT              PIC S9(4) COMP VALUE 0.
014200     05  WS-FOUND-INDEX              PIC S9(4) COMP VALUE 0.
014300     05  WS-SUB                      PIC S9(4) COMP VALUE 0.
014400     05  WS-NEXT-CUSTOMER-SEQ        PIC S9(9) COMP VALUE 0.
014500     05  WS-NEXT-CUSTOMER-SEQ-ED     PIC 9(10) VALUE 0.
014600     05  WS-CUST-ID-NUMERIC          PIC 9(10) VALUE 0.
014700     05  WS-READ-CTR                 PIC S9(7) COMP VALUE 0.
014800     05  WS-ADD-CTR                  PIC S9(7) COMP VALUE 0.
014900     05  WS-UPDATE-CTR               PIC S9(7) COMP VALUE 0.
015000     05  WS-DELETE-CTR               PIC S9(7) COMP VALUE 0.
015100     05  WS-REJECT-CTR               PIC S9(7) COMP VALUE 0.
015200     05  FILLER                      PIC X(02) VALUE SPACES.
015300
015400*-------------- NORMALIZATION / VALIDATION WORK AREA ------------
015500 01  WS-PERSON-WORK-AREA.
015600     05  WS-NAME-IN                  PIC X(40).
015700     05  WS-NAME-OUT                 PIC X(40).
015800     05  WS-NAME-WORD-START-SW       PIC X(01) VALUE 'Y'.
015900     05  WS-NAME-WORD-COUNT          PIC S9(4) COMP VALUE 0.
016000     05  WS-NAME-LEN                 PIC S9(4) COMP VALUE 0.
016100     05  WS-IDENT-IN                 PIC X(13).
016200     05  WS-IDENT-OUT                PIC X(13).
016300     05  WS-IDENT-LEN                PIC S9(4) COMP VALUE 0.
016400     05  WS-PHONE-IN                 PIC X(14).
016500     05  WS-PHONE-OUT                PIC X(14).
016600     05  WS-PHONE-LEN                PIC S9(4) COMP VALUE 0.
016700     05  WS-ADDR-IN                  PIC X(40).
016800     05  WS-ADDR-OUT                 PIC X(40).
016900     05  WS-ADDR-WORD-START-SW       PIC X(01) VALUE 'Y'.
017000     05  WS-ADDR-LEN                 PIC S9(4) COMP VALUE 0.
017100     05  WS-SCAN-CHAR                PIC X(01).
017200     05  WS-OUT-LEN                  PIC S9(4) COMP VALUE 0.
017300     05  WS-HAS-UPPER-SW             PIC X(01) VALUE 'N'.
017400         88  WS-HAS-UPPER                  VALUE 'Y'.
017500     05  WS-HAS-LOWER-SW             PIC X(01) VALUE 'N'.
017600         88  WS-HAS-LOWER                  VALUE 'Y'.
017700     05  WS-HAS-DIGIT-SW             PIC X(01) VALUE 'N'.
017800         88  WS-HAS-DIGIT                  VALUE 'Y'.
017900     05  WS-PASSWORD-LEN             PIC S9(4) COMP VALUE 0.
018000     05  FILLER                      PIC X(02) VALUE SPACES.
018100
018200* REDEFINES OF WS-IDENT-IN/OUT AS A TABLE OF SINGLE CHARACTERS
018300* SO THE NORMALIZATION LOOPS CAN WALK THEM ONE BYTE AT A TIME.
018400 01  WS-IDENT-IN-CHARS REDEFINES WS-IDENT-IN.
018500     05  WS-IDENT-IN-CHAR            PIC X(01) OCCURS 13 TIMES.
018600 01  WS-PHONE-IN-CHARS REDEFINES WS-PHONE-IN.
018700     05  WS-PHONE-IN-CHAR            PIC X(01) OCCURS 14 TIMES.
018800 01  WS-NAME-IN-CHARS REDEFINES WS-NAME-IN.
018900     05  WS-NAME-IN-CHAR             PIC X(01) OCCURS 40 TIMES.
019000 01  WS-PASSWORD-CHARS REDEFINES CM-PASSWORD.
019100     05  WS-PASSWORD-CHAR            PIC X(01) OCCURS 20 TIMES.
019200
019300 01  WS-MESSAGES.
019400     05  WS-REJECT-MSG               PIC X(60).
019500     05  WS-REJECT-KEY               PIC X(13).
019600     05  FILLER                      PIC X(02) VALUE SPACES.
019700
019800 01  WS-REPORT-LINE.
019900     05  FILLER                      PIC X(20)
020000         VALUE 'CUSTUPD RUN TOTALS -'.
020100     05  WS-RPT-READ                 PIC ZZZ,ZZ9.
020200     05  FILLER                      PIC X(01) VALUE SPACE.
020300     05  WS-RPT-ADD                  PIC ZZZ,ZZ9.
020400     05  FILLER                      PIC X(01) VALUE SPACE.
020500     05  WS-RPT-UPDATE               PIC ZZZ,ZZ9.
020600     05  FILLER                      PIC X(01) VALUE SPACE.
020700     05  WS-RPT-DELETE               PIC ZZZ,ZZ9.
020800     05  FILLER                      PIC X(01) VALUE SPACE.
020900     05  WS-RPT-REJECT               PIC ZZZ,ZZ9.
021000
021100 77  FILLER  PIC X(30) VALUE '* END CUSTUPD WORKING STORAGE*'.
021200
021300 PROCEDURE DIVISION.
021400*
021500 000-MAIN-LINE.
021600     OPEN INPUT  CUSTMNT-FILE
021700                 CUSTMAST-IN-FILE
021800          OUTPUT CUSTMAST-OUT-FILE
021900                 REJECTS-FILE.
022000     IF CUSTUPD-IS-RERUN
022100         DISPLAY 'CUSTUPD - UPSI-0 SET, RERUN OF PRIOR NIGHT'.
022200     PERFORM 100-LOAD-MASTER-TABLE THRU 100-EXIT.
022300     PERFORM 200-PROCESS-CUST THRU 200-EXIT
022400         UNTIL WS-CUSTMNT-AT-EOF.
022500     PERFORM 900-REWRITE-MASTER THRU 900-EXIT.
022600     PERFORM 999-END-RUN THRU 999-EXIT.
022700
022800*-------------- LOAD EXISTING MASTER INTO THE TABLE -------------
022900 100-LOAD-MASTER-TABLE.
023000     MOVE 0 TO WS-TABLE-COUNT.
023100 100-LOAD-LOOP.
023200     READ CUSTMAST-IN-FILE INTO CM2-RECORD
023300         AT END GO TO 100-EXIT.
023400     ADD 1 TO WS-TABLE-COUNT.
023500     SET CUST-IDX TO WS-TABLE-COUNT.
023600     MOVE CM2-CUSTOMER-ID     TO TBL-CUSTOMER-ID (CUST-IDX).
023700     MOVE CM2-NAME            TO TBL-NAME (CUST-IDX).
023800     MOVE CM2-GENDER          TO TBL-GENDER (CUST-IDX).
023900     MOVE CM2-IDENTIFICATION  TO TBL-IDENTIFICATION (CUST-IDX).
024000     MOVE CM2-ADDRESS         TO TBL-ADDRESS (CUST-IDX).
024100     MOVE CM2-PHONE           TO TBL-PHONE (CUST-IDX).
024200     MOVE CM2-PASSWORD        TO TBL-PASSWORD (CUST-IDX).
024300     MOVE CM2-STATE           TO TBL-STATE (CUST-IDX).
024400     IF CM2-CUSTOMER-ID NUMERIC
024500         MOVE CM2-CUSTOMER-ID TO WS-CUST-ID-NUMERIC
024600         IF WS-CUST-ID-NUMERIC > WS-NEXT-CUSTOMER-SEQ
024700             MOVE WS-CUST-ID-NUMERIC TO WS-NEXT-CUSTOMER-SEQ
024800         END-IF
024900     END-IF.
025000     GO TO 100-LOAD-LOOP.
025100 100-EXIT.
025200     EXIT.
025300
025400*-------------- ONE CUSTOMER MAINTENANCE RECORD ------------------
025500 200-PROCESS-CUST.
025600     READ CUSTMNT-FILE INTO CM-RECORD
025700         AT END
025800             SET WS-CUSTMNT-AT-EOF TO TRUE
025900             GO TO 200-EXIT.
026000     ADD 1 TO WS-READ-CTR.
026100     PERFORM 210-NORMALIZE-FIELDS THRU 210-EXIT.
026200     SET WS-CUST-IS-VALID TO TRUE.
026300     EVALUATE TRUE
026400         WHEN CM-ACTION-ADD
026500             PERFORM 300-ADD-CUSTOMER THRU 300-EXIT
026600         WHEN CM-ACTION-UPDATE
026700             PERFORM 400-UPDATE-CUSTOMER THRU 400-EXIT
026800         WHEN CM-ACTION-DELETE
026900             PERFORM 500-DELETE-CUSTOMER THRU 500-EXIT
027000         WHEN OTHER
027100             MOVE 'Invalid action code' TO WS-REJECT-MSG
027200             MOVE CM-IDENTIFICATION     TO WS-REJECT-KEY
027300             PERFORM 600-WRITE-REJECT THRU 600-EXIT
027400     END-EVALUATE.
027500 200-EXIT.
027600     EXIT.
027700
027800*-------------- NORMALIZE THE PERSON FIELDS ----------------------
027900 210-NORMALIZE-FIELDS.
028000     PERFORM 211-NORMALIZE-NAME THRU 211-EXIT.
028100     PERFORM 212-NORMALIZE-IDENT THRU 212-EXIT.
028200     PERFORM 213-NORMALIZE-PHONE THRU 213-EXIT.
028300     PERFORM 214-NORMALIZE-ADDRESS THRU 214-EXIT.
028400 210-EXIT.
028500     EXIT.
028600
028700* TRIM, COLLAPSE INTERNAL BLANKS, TITLE-CASE EACH WORD, COUNT
028800* THE WORDS SO 220B CAN CHECK FOR A FIRST AND LAST NAME.
028900 211-NORMALIZE-NAME.
029000     MOVE CM-NAME       TO WS-NAME-IN.
029100     MOVE SPACES        TO WS-NAME-OUT.
029200     MOVE 0             TO WS-OUT-LEN.
029300     MOVE 0             TO WS-NAME-WORD-COUNT.
029400     SET WS-NAME-WORD-START-SW TO 'Y'.
029500     PERFORM 211C-SCAN-NAME-CHAR
029600         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 40.
029700* DROP A TRAILING BLANK LEFT BY THE COLLAPSE LOGIC ABOVE.
029800     IF WS-OUT-LEN > 0
029900         IF WS-NAME-OUT (WS-OUT-LEN:1) = SPACE
030000             SUBTRACT 1 FROM WS-OUT-LEN
030100         END-IF
030200     END-IF
030300     MOVE WS-OUT-LEN  TO WS-NAME-LEN.
030400     MOVE WS-NAME-OUT TO CM-NAME.
030500 211-EXIT.
030600     EXIT.
030700
030800 211C-SCAN-NAME-CHAR.
030900     MOVE WS-NAME-IN-CHAR (WS-SUB) TO WS-SCAN-CHAR.
031000     IF WS-SCAN-CHAR = SPACE
031100         IF WS-OUT-LEN > 0
031200             IF WS-NAME-WORD-START-SW NOT = 'Y'
031300                 ADD 1 TO WS-OUT-LEN
031400                 MOVE SPACE TO WS-NAME-OUT (WS-OUT-LEN:1)
031500                 MOVE 'Y' TO WS-NAME-WORD-START-SW
031600             END-IF
031700         END-IF
031800     ELSE
031900         ADD 1 TO WS-OUT-LEN
032000         IF WS-NAME-WORD-START-SW = 'Y'
032100             ADD 1 TO WS-NAME-WORD-COUNT
032200             PERFORM 211A-UPPER-CASE-CHAR
032300         ELSE
032400             PERFORM 211B-LOWER-CASE-CHAR
032500         END-IF
032600         MOVE WS-SCAN-CHAR TO WS-NAME-OUT (WS-OUT-LEN:1)
032700         MOVE 'N' TO WS-NAME-WORD-START-SW
032800     END-IF.
032900
033000* SHOP STANDARD CASE-FOLD - TRANSLATE VIA INSPECT, NOT THE
033100* COMPILER'S BUILT-IN CASE FUNCTIONS (THIS BOX'S COMPILER
033200* PRE-DATES THEM).
033300 211A-UPPER-CASE-CHAR.
033400     IF WS-SCAN-CHAR IS ALPHA-NAME-SET
033500         INSPECT WS-SCAN-CHAR CONVERTING
033600             'abcdefghijklmnopqrstuvwxyzñáéíóú'
033700          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZÑÁÉÍÓÚ'
033800     END-IF.
033900
034000 211B-LOWER-CASE-CHAR.
034100     IF WS-SCAN-CHAR IS ALPHA-NAME-SET
034200         INSPECT WS-SCAN-CHAR CONVERTING
034300             'ABCDEFGHIJKLMNOPQRSTUVWXYZÑÁÉÍÓÚ'
034400          TO 'abcdefghijklmnopqrstuvwxyzñáéíóú'
034500     END-IF.
034600
034700* TRIM AND STRIP SPACES/HYPHENS FROM THE NATIONAL ID.
034800 212-NORMALIZE-IDENT.
034900     MOVE CM-IDENTIFICATION TO WS-IDENT-IN.
035000     MOVE SPACES             TO WS-IDENT-OUT.
035100     MOVE 0                  TO WS-IDENT-LEN.
035200     PERFORM 212A-SCAN-IDENT-CHAR
035300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 13.
035400     MOVE WS-IDENT-OUT TO CM-IDENTIFICATION.
035500 212-EXIT.
035600     EXIT.
035700
035800 212A-SCAN-IDENT-CHAR.
035900     MOVE WS-IDENT-IN-CHAR (WS-SUB) TO WS-SCAN-CHAR.
036000     IF WS-SCAN-CHAR NOT = SPACE AND WS-SCAN-CHAR NOT = '-'
036100         ADD 1 TO WS-IDENT-LEN
036200         MOVE WS-SCAN-CHAR TO WS-IDENT-OUT (WS-IDENT-LEN:1)
036300     END-IF.
036400
036500* TRIM AND STRIP SPACES/HYPHENS/PARENS FROM THE PHONE NUMBER.
036600 213-NORMALIZE-PHONE.
036700     MOVE CM-PHONE  TO WS-PHONE-IN.
036800     MOVE SPACES    TO WS-PHONE-OUT.
036900     MOVE 0         TO WS-PHONE-LEN.
037000     PERFORM 213A-SCAN-PHONE-CHAR
037100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 14.
037200     MOVE WS-PHONE-OUT TO CM-PHONE.
037300 213-EXIT.
037400     EXIT.
037500
037600 213A-SCAN-PHONE-CHAR.
037700     MOVE WS-PHONE-IN-CHAR (WS-SUB) TO WS-SCAN-CHAR.
037800     IF WS-SCAN-CHAR NOT = SPACE AND WS-SCAN-CHAR NOT = '-'
037900             AND WS-SCAN-CHAR NOT = '(' AND
038000             WS-SCAN-CHAR NOT = ')'
038100         ADD 1 TO WS-PHONE-LEN
038200         MOVE WS-SCAN-CHAR TO WS-PHONE-OUT (WS-PHONE-LEN:1)
038300     END-IF.
038400
038500* TRIM AND COLLAPSE INTERNAL BLANKS IN THE ADDRESS.
038600 214-NORMALIZE-ADDRESS.
038700     MOVE CM-ADDRESS TO WS-ADDR-IN.
038800     MOVE SPACES     TO WS-ADDR-OUT.
038900     MOVE 0          TO WS-OUT-LEN.
039000     SET WS-ADDR-WORD-START-SW TO 'Y'.
039100     PERFORM 214A-SCAN-ADDR-CHAR
039200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 40.
039300     IF WS-OUT-LEN > 0
039400         IF WS-ADDR-OUT (WS-OUT-LEN:1) = SPACE
039500             SUBTRACT 1 FROM WS-OUT-LEN
039600         END-IF
039700     END-IF
039800     MOVE WS-OUT-LEN  TO WS-ADDR-LEN.
039900     MOVE WS-ADDR-OUT TO CM-ADDRESS.
040000 214-EXIT.
040100     EXIT.
040200
040300 214A-SCAN-ADDR-CHAR.
040400     MOVE WS-ADDR-IN (WS-SUB:1) TO WS-SCAN-CHAR.
040500     IF WS-SCAN-CHAR = SPACE
040600         IF WS-OUT-LEN > 0
040700             IF WS-ADDR-WORD-START-SW NOT = 'Y'
040800                 ADD 1 TO WS-OUT-LEN
040900                 MOVE SPACE TO WS-ADDR-OUT (WS-OUT-LEN:1)
041000                 MOVE 'Y' TO WS-ADDR-WORD-START-SW
041100             END-IF
041200         END-IF
041300     ELSE
041400         ADD 1 TO WS-OUT-LEN
041500         MOVE WS-SCAN-CHAR TO WS-ADDR-OUT (WS-OUT-LEN:1)
041600         MOVE 'N' TO WS-ADDR-WORD-START-SW
041700     END-IF.
041800
041900*-------------- VALIDATE THE PERSON FIELDS -----------------------
042000* SETS WS-CUST-IS-INVALID AND WS-REJECT-MSG ON THE FIRST FAILURE.
042100* 210-NORMALIZE-FIELDS HAS ALREADY RUN AND LEFT WS-NAME-LEN,
042200* WS-IDENT-LEN, WS-ADDR-LEN AND WS-PHONE-LEN HOLDING THE
042300* TRIMMED LENGTH OF EACH FIELD - THIS PARAGRAPH ONLY JUDGES.
042400 220-VALIDATE-PERSON.
042500     IF CM-NAME = SPACES
042600         MOVE 'Name is required' TO WS-REJECT-MSG
042700         SET WS-CUST-IS-INVALID TO TRUE
042800         GO TO 220-EXIT.
042900     PERFORM 220A-CHECK-NAME-CHARS.
043000     IF WS-CUST-IS-INVALID
043100         GO TO 220-EXIT.
043200     PERFORM 220B-CHECK-TWO-WORDS.
043300     IF WS-CUST-IS-INVALID
043400         GO TO 220-EXIT.
043500     IF CM-GENDER = SPACES
043600         MOVE 'Gender is required' TO WS-REJECT-MSG
043700         SET WS-CUST-IS-INVALID TO TRUE
043800         GO TO 220-EXIT.
043900     IF CM-IDENTIFICATION = SPACES
044000         MOVE 'Identification is mandatory' TO WS-REJECT-MSG
044100         SET WS-CUST-IS-INVALID TO TRUE
044200         GO TO 220-EXIT.
044300     PERFORM 220C-CHECK-IDENT-DIGITS.
044400     IF WS-CUST-IS-INVALID
044500         GO TO 220-EXIT.
044600     IF WS-IDENT-LEN NOT = 10
044700         MOVE 'The identification must have 10 digits.'
044800                                 TO WS-REJECT-MSG
044900         SET WS-CUST-IS-INVALID TO TRUE
045000         GO TO 220-EXIT.
045100     IF CM-ADDRESS = SPACES
045200         MOVE 'The address is required' TO WS-REJECT-MSG
045300         SET WS-CUST-IS-INVALID TO TRUE
045400         GO TO 220-EXIT.
045500     IF WS-ADDR-LEN < 5
045600         MOVE 'The address must be at least 5 characters long'
045700                                 TO WS-REJECT-MSG
045800         SET WS-CUST-IS-INVALID TO TRUE
045900         GO TO 220-EXIT.
046000     IF CM-PHONE = SPACES
046100         MOVE 'The phone is required' TO WS-REJECT-MSG
046200         SET WS-CUST-IS-INVALID TO TRUE
046300         GO TO 220-EXIT.
046400     PERFORM 220D-CHECK-PHONE-DIGITS.
046500     IF WS-CUST-IS-INVALID
046600         GO TO 220-EXIT.
046700     IF WS-PHONE-LEN NOT = 10
046800         MOVE 'The phone number must have 10 digits.'
046900                                 TO WS-REJECT-MSG
047000         SET WS-CUST-IS-INVALID TO TRUE
047100         GO TO 220-EXIT.
047200 220-EXIT.
047300     EXIT.
047400
047500 220A-CHECK-NAME-CHARS.
047600     PERFORM 220A1-CHECK-ONE-NAME-CHAR
047700         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 40.
047800
047900 220A1-CHECK-ONE-NAME-CHAR.
048000     IF CM-NAME (WS-SUB:1) NOT IS ALPHA-NAME-SET
048100         MOVE 'The name can only contain letters and spaces.'
048200                                 TO WS-REJECT-MSG
048300         SET WS-CUST-IS-INVALID TO TRUE
048400     END-IF.
048500
048600 220B-CHECK-TWO-WORDS.
048700     IF WS-NAME-WORD-COUNT < 2
048800      MOVE 'The name must contain at least a first and last name.'
048900                                 TO WS-REJECT-MSG
049000         SET WS-CUST-IS-INVALID TO TRUE
049100     END-IF.
049200
049300 220C-CHECK-IDENT-DIGITS.
049400     PERFORM 220C1-CHECK-ONE-IDENT-CHAR
049500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 13.
049600
049700 220C1-CHECK-ONE-IDENT-CHAR.
049800     IF CM-IDENTIFICATION (WS-SUB:1) NOT = SPACE
049900         IF CM-IDENTIFICATION (WS-SUB:1) NOT IS DIGIT-SET
050000             MOVE 'The identification must contain only numbers.'
050100                                 TO WS-REJECT-MSG
050200             SET WS-CUST-IS-INVALID TO TRUE
050300         END-IF
050400     END-IF.
050500
050600 220D-CHECK-PHONE-DIGITS.
050700     PERFORM 220D1-CHECK-ONE-PHONE-CHAR
050800         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 14.
050900
051000 220D1-CHECK-ONE-PHONE-CHAR.
051100     IF CM-PHONE (WS-SUB:1) NOT = SPACE
051200         IF CM-PHONE (WS-SUB:1) NOT IS DIGIT-SET
051300             MOVE 'The phone number should only contain numbers.'
051400                                 TO WS-REJECT-MSG
051500             SET WS-CUST-IS-INVALID TO TRUE
051600         END-IF
051700     END-IF.
051800
051900*-------------- VALIDATE THE PASSWORD (ADDS ONLY) ----------------
052000 230-VALIDATE-PASSWORD.
052100     PERFORM 230A-COMPUTE-PASSWORD-LEN.
052200     IF CM-PASSWORD = SPACES OR WS-PASSWORD-LEN < 8
052300             OR WS-PASSWORD-LEN > 20
052400      MOVE 'Password needs 8-20 chars: upper, lower, and a digit'
052500                                 TO WS-REJECT-MSG
052600         SET WS-CUST-IS-INVALID TO TRUE
052700         GO TO 230-EXIT.
052800     MOVE 'N' TO WS-HAS-UPPER-SW.
052900     MOVE 'N' TO WS-HAS-LOWER-SW.
053000     MOVE 'N' TO WS-HAS-DIGIT-SW.
053100     PERFORM 230B-SCAN-ONE-PASSWORD-CHAR
053200         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 20.
053300     IF WS-HAS-UPPER AND WS-HAS-LOWER AND WS-HAS-DIGIT
053400         CONTINUE
053500     ELSE
053600      MOVE 'Password needs 8-20 chars: upper, lower, and a digit'
053700                                 TO WS-REJECT-MSG
053800         SET WS-CUST-IS-INVALID TO TRUE
053900     END-IF.
054000 230-EXIT.
054100     EXIT.
054200
054300* SCAN FROM THE RIGHT TO FIND THE TRIMMED PASSWORD LENGTH.
054400 230A-COMPUTE-PASSWORD-LEN.
054500     MOVE 0 TO WS-PASSWORD-LEN.
054600     PERFORM 230A1-CHECK-ONE-TRAILING-CHAR
054700         VARYING WS-SUB FROM 20 BY -1 UNTIL WS-SUB < 1.
054800
054900 230A1-CHECK-ONE-TRAILING-CHAR.
055000     IF WS-PASSWORD-LEN = 0
055100         IF WS-PASSWORD-CHAR (WS-SUB) NOT = SPACE
055200             MOVE WS-SUB TO WS-PASSWORD-LEN
055300         END-IF
055400     END-IF.
055500
055600 230B-SCAN-ONE-PASSWORD-CHAR.
055700     MOVE WS-PASSWORD-CHAR (WS-SUB) TO WS-SCAN-CHAR.
055800     IF WS-SCAN-CHAR >= 'A' AND WS-SCAN-CHAR <= 'Z'
055900         SET WS-HAS-UPPER TO TRUE
056000     END-IF.
056100     IF WS-SCAN-CHAR >= 'a' AND WS-SCAN-CHAR <= 'z'
056200         SET WS-HAS-LOWER TO TRUE
056300     END-IF.
056400     IF WS-SCAN-CHAR IS DIGIT-SET
056500         SET WS-HAS-DIGIT TO TRUE
056600     END-IF.
056700
056800*-------------- ADD A NEW CUSTOMER -------------------------------
056900 300-ADD-CUSTOMER.
056950     MOVE 0 TO WS-FOUND-INDEX.
057000     PERFORM 220-VALIDATE-PERSON THRU 220-EXIT.
057100     IF WS-CUST-IS-VALID
057200         PERFORM 230-VALIDATE-PASSWORD THRU 230-EXIT.
057300     IF WS-CUST-IS-VALID
057400         PERFORM 800-CHECK-DUP-ID THRU 800-EXIT
057500         IF WS-CUST-FOUND
057600             MOVE 'Duplicate identification' TO WS-REJECT-MSG
057700             SET WS-CUST-IS-INVALID TO TRUE
057800         END-IF
057900     END-IF.
058000     IF WS-CUST-IS-INVALID
058100         MOVE CM-IDENTIFICATION TO WS-REJECT-KEY
058200         PERFORM 600-WRITE-REJECT THRU 600-EXIT
058300         GO TO 300-EXIT.
058400     ADD 1 TO WS-TABLE-COUNT.
058500     ADD 1 TO WS-NEXT-CUSTOMER-SEQ.
058600     SET CUST-IDX TO WS-TABLE-COUNT.
058700     MOVE WS-NEXT-CUSTOMER-SEQ TO WS-NEXT-CUSTOMER-SEQ-ED.
058800     MOVE WS-NEXT-CUSTOMER-SEQ-ED TO TBL-CUSTOMER-ID (CUST-IDX).
058900     MOVE CM-NAME              TO TBL-NAME (CUST-IDX).
059000     MOVE CM-GENDER            TO TBL-GENDER (CUST-IDX).
059100     MOVE CM-IDENTIFICATION    TO TBL-IDENTIFICATION (CUST-IDX).
059200     MOVE CM-ADDRESS           TO TBL-ADDRESS (CUST-IDX).
059300     MOVE CM-PHONE             TO TBL-PHONE (CUST-IDX).
059400     MOVE CM-PASSWORD          TO TBL-PASSWORD (CUST-IDX).
059500     MOVE 'Y'                  TO TBL-STATE (CUST-IDX).
059600     ADD 1 TO WS-ADD-CTR.
059700 300-EXIT.
059800     EXIT.
059900
060000*-------------- UPDATE AN EXISTING CUSTOMER ----------------------
060100 400-UPDATE-CUSTOMER.
060200     PERFORM 700-FIND-CUSTOMER THRU 700-EXIT.
060300     IF WS-CUST-FOUND = 'N'
060400         MOVE 'Customer not found' TO WS-REJECT-MSG
060500         MOVE CM-CUSTOMER-ID       TO WS-REJECT-KEY
060600         PERFORM 600-WRITE-REJECT THRU 600-EXIT
060700         GO TO 400-EXIT.
060800     PERFORM 220-VALIDATE-PERSON THRU 220-EXIT.
060900     IF WS-CUST-IS-VALID
061000         PERFORM 800-CHECK-DUP-ID THRU 800-EXIT
061100         IF WS-CUST-FOUND
061200             MOVE 'Duplicate identification' TO WS-REJECT-MSG
061300             SET WS-CUST-IS-INVALID TO TRUE
061400         END-IF
061500     END-IF.
061600     IF WS-CUST-IS-INVALID
061700         MOVE CM-IDENTIFICATION TO WS-REJECT-KEY
061800         PERFORM 600-WRITE-REJECT THRU 600-EXIT
061900         GO TO 400-EXIT.
062000     MOVE CM-NAME              TO TBL-NAME (WS-FOUND-INDEX).
062100     MOVE CM-GENDER            TO TBL-GENDER (WS-FOUND-INDEX).
062200     MOVE CM-IDENTIFICATION    TO
062250         TBL-IDENTIFICATION (WS-FOUND-INDEX).
062400     MOVE CM-ADDRESS           TO TBL-ADDRESS (WS-FOUND-INDEX).
062500     MOVE CM-PHONE             TO TBL-PHONE (WS-FOUND-INDEX).
062600     IF CM-STATE NOT = SPACE
062700         MOVE CM-STATE         TO TBL-STATE (WS-FOUND-INDEX).
062800     ADD 1 TO WS-UPDATE-CTR.
062900 400-EXIT.
063000     EXIT.
063100
063200*-------------- DELETE A CUSTOMER --------------------------------
063300 500-DELETE-CUSTOMER.
063400     PERFORM 700-FIND-CUSTOMER THRU 700-EXIT.
063500     IF WS-CUST-FOUND = 'N'
063600         MOVE 'Customer not found' TO WS-REJECT-MSG
063700         MOVE CM-CUSTOMER-ID       TO WS-REJECT-KEY
063800         PERFORM 600-WRITE-REJECT THRU 600-EXIT
063900         GO TO 500-EXIT.
064000     PERFORM 500A-REMOVE-TABLE-ENTRY.
064100     ADD 1 TO WS-DELETE-CTR.
064200 500-EXIT.
064300     EXIT.
064400
064500* SLIDE EVERYTHING ABOVE THE FOUND ENTRY DOWN ONE SLOT SO THE
064600* TABLE STAYS DENSE (THIS SHOP'S VOLUME NEVER JUSTIFIED A
064700* TOMBSTONE-AND-COMPRESS-LATER SCHEME).
064800 500A-REMOVE-TABLE-ENTRY.
064900     PERFORM 500A1-SHIFT-ONE-ENTRY
065000         VARYING WS-SUB FROM WS-FOUND-INDEX BY 1
065100             UNTIL WS-SUB >= WS-TABLE-COUNT.
065200     SUBTRACT 1 FROM WS-TABLE-COUNT.
065300
065400 500A1-SHIFT-ONE-ENTRY.
065500     SET CUST-IDX TO WS-SUB.
065600     MOVE CUST-TABLE-ENTRY (WS-SUB + 1) TO
065700                           CUST-TABLE-ENTRY (WS-SUB).
065800
065900*-------------- WRITE ONE REJECT RECORD --------------------------
066000 600-WRITE-REJECT.
066100     MOVE 'C'            TO RJ-SOURCE.
066200     MOVE WS-REJECT-KEY  TO RJ-KEY.
066300     MOVE WS-REJECT-MSG  TO RJ-MESSAGE.
066400     WRITE REJECTS-REC FROM RJ-RECORD.
066500     ADD 1 TO WS-REJECT-CTR.
066600 600-EXIT.
066700     EXIT.
066800
066900*-------------- FIND A CUSTOMER BY CUSTOMER-ID -------------------
067000 700-FIND-CUSTOMER.
067100     MOVE 'N' TO WS-FOUND-SW.
067200     MOVE 0   TO WS-FOUND-INDEX.
067300     PERFORM 700A-CHECK-ONE-CUSTOMER
067400         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-TABLE-COUNT.
067500 700-EXIT.
067600     EXIT.
067700
067800 700A-CHECK-ONE-CUSTOMER.
067900     IF TBL-CUSTOMER-ID (WS-SUB) = CM-CUSTOMER-ID
068000         MOVE 'Y'    TO WS-FOUND-SW
068100         MOVE WS-SUB TO WS-FOUND-INDEX
068200     END-IF.
068300
068400*-------------- CHECK FOR A DUPLICATE IDENTIFICATION -------------
068500* ON UPDATE, THE RECORD BEING CHANGED IS EXCLUDED FROM THE SCAN -
068600* WS-FOUND-INDEX FROM 700-FIND-CUSTOMER IS STILL SET WHEN THIS IS
068700* CALLED FOR AN UPDATE.  300-ADD-CUSTOMER RESETS WS-FOUND-INDEX
068750* TO ZERO ITSELF SO A PRIOR RECORD'S UPDATE/DELETE IN THIS SAME
068760* RUN CANNOT LEAVE A STALE SLOT EXCLUDED FROM AN ADD'S SCAN.
068800 800-CHECK-DUP-ID.
068900     MOVE 'N' TO WS-FOUND-SW.
069000     PERFORM 800A-CHECK-ONE-DUP
069100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-TABLE-COUNT.
069200 800-EXIT.
069300     EXIT.
069400
069500 800A-CHECK-ONE-DUP.
069600     IF WS-SUB NOT = WS-FOUND-INDEX
069700         IF TBL-IDENTIFICATION (WS-SUB) = CM-IDENTIFICATION
069800             MOVE 'Y' TO WS-FOUND-SW
069900         END-IF
070000     END-IF.
070100
070200*-------------- REWRITE THE CUSTOMER MASTER ----------------------
070300 900-REWRITE-MASTER.
070400     PERFORM 900A-WRITE-ONE-MASTER
070500         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-TABLE-COUNT.
070600 900-EXIT.
070700     EXIT.
070800
070900 900A-WRITE-ONE-MASTER.
071000     SET CUST-IDX TO WS-SUB.
071100     MOVE TBL-CUSTOMER-ID (CUST-IDX)    TO CM2-CUSTOMER-ID.
071200     MOVE TBL-NAME (CUST-IDX)           TO CM2-NAME.
071300     MOVE TBL-GENDER (CUST-IDX)         TO CM2-GENDER.
071400     MOVE TBL-IDENTIFICATION (CUST-IDX) TO CM2-IDENTIFICATION.
071500     MOVE TBL-ADDRESS (CUST-IDX)        TO CM2-ADDRESS.
071600     MOVE TBL-PHONE (CUST-IDX)          TO CM2-PHONE.
071700     MOVE TBL-PASSWORD (CUST-IDX)       TO CM2-PASSWORD.
071800     MOVE TBL-STATE (CUST-IDX)          TO CM2-STATE.
071900     MOVE SPACES                        TO CM2-FUTURE-USE.
072000     WRITE CUSTMASO-REC FROM CM2-RECORD.
072100
072200*-------------- CLOSE DOWN AND REPORT TOTALS ---------------------
072300 999-END-RUN.
072400     MOVE WS-READ-CTR    TO WS-RPT-READ.
072500     MOVE WS-ADD-CTR     TO WS-RPT-ADD.
072600     MOVE WS-UPDATE-CTR  TO WS-RPT-UPDATE.
072700     MOVE WS-DELETE-CTR  TO WS-RPT-DELETE.
072800     MOVE WS-REJECT-CTR  TO WS-RPT-REJECT.
072900     DISPLAY WS-REPORT-LINE.
073000     CLOSE CUSTMNT-FILE
073100           CUSTMAST-IN-FILE
073200           CUSTMAST-OUT-FILE
073300           REJECTS-FILE.
073400     STOP RUN.
073500 999-EXIT.
073600     EXIT.
