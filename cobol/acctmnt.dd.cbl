000100*****************************************************************
000200* ACCTMNT.DD.CBL                                                *
000300* ACCOUNT MAINTENANCE TRANSACTION - INPUT TO ACCTMNT PROGRAM    *
000400* ONE RECORD PER ACCOUNT OPEN (A) OR CLOSE (D) REQUEST          *
000500* SAME FIELD SHAPE AS THE ACCOUNT MASTER, PLUS THE ACTION CODE  *
000600* FIXED 78 BYTES, LINE SEQUENTIAL, INPUT ORDER                  *
000700*****************************************************************
000800 01  AT-RECORD.
000900     05  AT-ACTION                   PIC X(01).
001000         88  AT-ACTION-OPEN                VALUE 'A'.
001100         88  AT-ACTION-CLOSE                VALUE 'D'.
001200     05  AT-ACCOUNT-NUMBER           PIC 9(10).
001300     05  AT-CUSTOMER-ID              PIC X(10).
001400     05  AT-CUSTOMER-NAME            PIC X(40).
001500     05  AT-ACCOUNT-TYPE             PIC X(01).
001600         88  AT-TYPE-SAVINGS               VALUE 'S'.
001700         88  AT-TYPE-CURRENT                VALUE 'C'.
001800     05  AT-BALANCE                  PIC S9(13)V99.
001900     05  AT-STATE                    PIC X(01).
002000         88  AT-STATE-ACTIVE               VALUE 'Y'.
002100         88  AT-STATE-INACTIVE              VALUE 'N'.
