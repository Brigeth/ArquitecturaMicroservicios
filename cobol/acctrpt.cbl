000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCTRPT.
000300 AUTHOR.        D. SOTELO.
000400 INSTALLATION.  CIVIC TRUST BANK - DATA PROCESSING.
000500 DATE-WRITTEN.  02/04/87.
000600 DATE-COMPILED.
000700 SECURITY.      CIVIC TRUST BANK INTERNAL USE ONLY - NOT FOR
000800                DISTRIBUTION OUTSIDE THE DATA PROCESSING DEPT.
000900*****************************************************************
001000*                     C H A N G E   L O G                       *
001100*-----------------------------------------------------------------
001200* 02/04/87  DS   ORIGINAL - NIGHTLY MOVEMENT STATEMENT PRINT,
001300*                RUNS AFTER ACCTPOST.  SORTS THE JOURNAL BY
001400*                ACCOUNT THEN DATE BEFORE PRINTING.
001500* 06/11/89  TM   ADDED THE OPTIONAL MOVEMENT-TYPE FILTER ON THE     CR1201
001600*                COMMAND LINE - BRANCH OPS WANTED A DEBITS-ONLY     CR1201
001700*                COPY FOR THE COLLECTIONS DESK.  CR-1201.           CR1201
001800* 10/23/92  RK   PER-ACCOUNT SUBTOTAL LINE ADDED BELOW THE LAST
001900*                DETAIL LINE FOR EACH ACCOUNT - AUDIT FINDING
002000*                92-077.
002100* 02/18/95  BO   PAGE HEADING NOW SHOWS THE RUN DATE FROM THE       CR1478
002200*                SYSTEM CLOCK INSTEAD OF A HARD-CODED VALUE.        CR1478
002300*                CR-1478.                                           CR1478
002400* 01/20/98  DS   Y2K REMEDIATION - REPORT DATE HEADING AND          Y2K004
002500*                DETAIL-LINE DATE EDIT BOTH CARRY A 4-DIGIT         Y2K004
002600*                YEAR, REVIEWED AND SIGNED OFF PER PROJECT          Y2K004
002700*                Y2K-004.                                           Y2K004
002800* 08/09/01  LV   GRAND TOTALS LINE NOW SHOWS MOVEMENTS REJECTED     CR1755
002900*                AS WELL AS MOVEMENTS POSTED - FINANCE WANTED       CR1755
003000*                THE TWO ON ONE PAGE.  CR-1755.                     CR1755
003100* 04/02/06  JH   TOP-OF-FORM EJECT ADDED BEFORE EACH ACCOUNT'S      CR1988
003200*                FIRST DETAIL LINE WHEN THE BLOCK WOULD NOT FIT     CR1988
003300*                ON THE CURRENT PAGE.  CR-1988.                     CR1988
003400*****************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS "DIGIT-SET" IS "0" THRU "9"
004100     UPSI-0 IS ACCTRPT-RERUN-SWITCH
004200         ON STATUS IS ACCTRPT-IS-RERUN
004300         OFF STATUS IS ACCTRPT-IS-NORMAL-RUN.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT MOVEJRNL-FILE ASSIGN TO MOVEJRNL
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-MOVEJRNL-STATUS.
005000     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.
005100     SELECT MOVRPT-FILE ASSIGN TO MOVRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-MOVRPT-STATUS.
005400     SELECT REJECTS-FILE ASSIGN TO REJECTS
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-REJECTS-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  MOVEJRNL-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 64 CHARACTERS.
006300 01  MOVEJRNL-REC.
006400     05  FILLER                      PIC X(64).
006500
006600 SD  SORT-WORK-FILE.
006700 01  SW-RECORD.
006800     05  SW-ACCOUNT-NUMBER           PIC 9(10).
006900     05  SW-MOVEMENT-TYPE            PIC X(01).
007000     05  SW-AMOUNT                   PIC S9(13)V99.
007100     05  SW-BALANCE-BEFORE           PIC S9(13)V99.
007200     05  SW-BALANCE-AFTER            PIC S9(13)V99.
007300     05  SW-DATE                     PIC 9(08).
007400
007500 FD  MOVRPT-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 132 CHARACTERS.
007800 01  MOVRPT-REC.
007900     05  FILLER                      PIC X(132).
008000
008100 FD  REJECTS-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 74 CHARACTERS.
008400 01  REJECTS-REC.
008500     05  FILLER                      PIC X(74).
008600
008700 WORKING-STORAGE SECTION.
008800 77  FILLER  PIC X(30) VALUE '* ACCTRPT WORKING STORAGE    *'.
008900
009000 copy '/users/devel/movejrnl.dd.cbl'.
009100 copy '/users/devel/rejrec.dd.cbl'.
009200
009300*-------------- FILE STATUS AND END-OF-FILE SWITCHES -----------
009400 01  WS-FILE-STATUSES.
009500     05  WS-MOVEJRNL-STATUS          PIC X(02).
009600     05  WS-MOVRPT-STATUS            PIC X(02).
009700     05  WS-REJECTS-STATUS           PIC X(02).
009800     05  FILLER                      PIC X(02).
009900
010000 01  WS-SWITCHES.
010100     05  WS-SORTED-EOF-SW            PIC X(01) VALUE 'N'.
010200         88  WS-SORTED-AT-EOF              VALUE 'Y'.
010300     05  WS-FIRST-RECORD-SW          PIC X(01) VALUE 'Y'.
010400         88  WS-FIRST-RECORD               VALUE 'Y'.
010500     05  WS-FILTER-ACTIVE-SW         PIC X(01) VALUE 'N'.
010600         88  WS-FILTER-IS-ACTIVE           VALUE 'Y'.
010700     05  WS-REJECTS-EOF-SW           PIC X(01) VALUE 'N'.
010800         88  WS-REJECTS-AT-EOF             VALUE 'Y'.
010900     05  FILLER                      PIC X(02).
011000
011100*-------------- COMMAND-LINE FILTER PARAMETER -------------------
011200* SAME IDIOM AS THE OLD CONVERSION DRIVER - ONE OPTIONAL TOKEN,
011300* "D" OR "C", NARROWS THE REPORT TO ONE MOVEMENT TYPE.
011400 01  WS-COMMAND-LINE                 PIC X(80).
011500 01  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-LINE.
011600     05  WS-FILTER-TOKEN             PIC X(01).
011700     05  FILLER                      PIC X(79).
011800 01  WS-FILTER-TYPE                  PIC X(01) VALUE SPACE.
011900
012000 01  WS-COUNTERS.
012100     05  WS-ACCT-DEBIT-CTR           PIC S9(7) COMP VALUE 0.
012200     05  WS-ACCT-CREDIT-CTR          PIC S9(7) COMP VALUE 0.
012300     05  WS-GRAND-POSTED-CTR         PIC S9(7) COMP VALUE 0.
012400     05  WS-GRAND-REJECT-CTR         PIC S9(7) COMP VALUE 0.
012500     05  WS-LINE-CTR                 PIC S9(4) COMP VALUE 99.
012600     05  WS-PAGE-CTR                 PIC S9(4) COMP VALUE 0.
012700     05  FILLER                      PIC X(02) VALUE SPACES.
012800
012900 01  WS-MONEY-TOTALS.
013000     05  WS-ACCT-DEBIT-TOTAL         PIC S9(13)V99 VALUE 0.
013100     05  WS-ACCT-CREDIT-TOTAL        PIC S9(13)V99 VALUE 0.
013200     05  WS-GRAND-DEBIT-TOTAL        PIC S9(13)V99 VALUE 0.
013300     05  WS-GRAND-CREDIT-TOTAL       PIC S9(13)V99 VALUE 0.
013400     05  FILLER                      PIC X(02) VALUE SPACES.
013500
013600 01  WS-CURRENT-ACCOUNT              PIC 9(10) VALUE 0.
013700* SPARE DIGIT VIEW OF THE CURRENT ACCOUNT, RESERVED FOR A
013800* BRANCH SUB-TOTAL BREAK IF BRANCH-OF-RECORD EVER GETS
013900* POPULATED ON THE ACCOUNT MASTER - LV 11/03/00.
014000 01  WS-CURRENT-ACCOUNT-R REDEFINES WS-CURRENT-ACCOUNT.
014100     05  WS-CURRENT-ACCT-DIGIT       PIC 9(01) OCCURS 10 TIMES.
014200
014300* ALTERNATE DATE VIEW USED TO BUILD THE PAGE-HEADING RUN DATE
014400* AND THE DETAIL-LINE DATE EDIT WITHOUT AN INTRINSIC FUNCTION.
014500 01  WS-RUN-DATE.
014600     05  WS-RUN-DATE-YYYY            PIC 9(04).
014700     05  WS-RUN-DATE-MM              PIC 9(02).
014800     05  WS-RUN-DATE-DD              PIC 9(02).
014900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015000     05  WS-RUN-DATE-NUMERIC         PIC 9(08).
015100
015200 01  WS-DETAIL-DATE-ED               PIC X(10).
015300
015400*-------------- PAGE HEADING LINE (132-COLUMN PRINT) -------------
015500 01  WS-HEADING-LINE-1.
015600     05  FILLER                      PIC X(30)
015700         VALUE 'CIVIC TRUST BANK'.
015800     05  FILLER                      PIC X(35)
015900         VALUE 'MOVEMENT / STATEMENT REPORT'.
016000     05  FILLER                  PIC X(11) VALUE 'RUN DATE - '.
016100     05  HL1-RUN-DATE                PIC X(10).
016200     05  FILLER                      PIC X(21) VALUE SPACES.
016300     05  FILLER                      PIC X(05) VALUE 'PAGE '.
016400     05  HL1-PAGE-NUMBER             PIC ZZZ9.
016500     05  FILLER                      PIC X(15) VALUE SPACES.
016600
016700*-------------- DETAIL LINE --------------------------------------
016800 01  WS-DETAIL-LINE.
016900     05  FILLER                      PIC X(02) VALUE SPACES.
017000     05  DL-ACCOUNT-NUMBER           PIC Z(9)9.
017100     05  FILLER                      PIC X(03) VALUE SPACES.
017200     05  DL-DATE                     PIC X(10).
017300     05  FILLER                      PIC X(03) VALUE SPACES.
017400     05  DL-MOVEMENT-TYPE            PIC X(06).
017500     05  FILLER                      PIC X(03) VALUE SPACES.
017600     05  DL-AMOUNT                   PIC ZZZ,ZZZ,ZZ9.99-.
017700     05  FILLER                      PIC X(03) VALUE SPACES.
017800     05  DL-BALANCE-AFTER            PIC ZZZ,ZZZ,ZZ9.99-.
017900     05  FILLER                      PIC X(32) VALUE SPACES.
018000
018100*-------------- CONTROL-BREAK SUBTOTAL LINE ----------------------
018200 01  WS-SUBTOTAL-LINE.
018300     05  FILLER                      PIC X(05) VALUE SPACES.
018400     05  FILLER                      PIC X(20)
018500         VALUE 'ACCOUNT TOTALS -'.
018600     05  FILLER                      PIC X(08) VALUE 'DEBITS  '.
018700     05  SL-DEBIT-TOTAL              PIC ZZZ,ZZZ,ZZ9.99-.
018800     05  FILLER                      PIC X(03) VALUE SPACES.
018900     05  FILLER                      PIC X(08) VALUE 'CREDITS '.
019000     05  SL-CREDIT-TOTAL             PIC ZZZ,ZZZ,ZZ9.99-.
019100     05  FILLER                      PIC X(03) VALUE SPACES.
019200     05  FILLER                      PIC X(07) VALUE 'MOVES  '.
019300     05  SL-MOVE-COUNT               PIC ZZZ9.
019400     05  FILLER                      PIC X(30) VALUE SPACES.
019500
019600*-------------- GRAND TOTALS LINE --------------------------------
019700 01  WS-GRAND-TOTAL-LINE.
019800     05  FILLER                      PIC X(05) VALUE SPACES.
019900     05  FILLER                      PIC X(20)
020000         VALUE 'GRAND TOTALS -'.
020100     05  FILLER                      PIC X(08) VALUE 'DEBITS  '.
020200     05  GL-DEBIT-TOTAL              PIC ZZZ,ZZZ,ZZ9.99-.
020300     05  FILLER                      PIC X(03) VALUE SPACES.
020400     05  FILLER                      PIC X(08) VALUE 'CREDITS '.
020500     05  GL-CREDIT-TOTAL             PIC ZZZ,ZZZ,ZZ9.99-.
020600     05  FILLER                      PIC X(03) VALUE SPACES.
020700     05  FILLER                      PIC X(09) VALUE 'POSTED   '.
020800     05  GL-POSTED-COUNT             PIC ZZZ,ZZ9.
020900     05  FILLER                      PIC X(03) VALUE SPACES.
021000     05  FILLER                      PIC X(10) VALUE 'REJECTED  '.
021100     05  GL-REJECT-COUNT             PIC ZZZ,ZZ9.
021200     05  FILLER                      PIC X(11) VALUE SPACES.
021300
021400 77  FILLER  PIC X(30) VALUE '* END ACCTRPT WORKING STORAGE*'.
021500
021600 PROCEDURE DIVISION.
021700*
021800 000-MAIN-LINE.
021900     DISPLAY SPACES UPON CRT.
022000     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
022100     IF WS-FILTER-TOKEN = 'D' OR WS-FILTER-TOKEN = 'C'
022200         MOVE WS-FILTER-TOKEN TO WS-FILTER-TYPE
022300         SET WS-FILTER-IS-ACTIVE TO TRUE.
022400     IF ACCTRPT-IS-RERUN
022500         DISPLAY 'ACCTRPT - UPSI-0 SET, RERUN OF PRIOR NIGHT'.
022600     ACCEPT WS-RUN-DATE-NUMERIC FROM DATE YYYYMMDD.
022700     MOVE WS-RUN-DATE-MM TO WS-DETAIL-DATE-ED (1:2).
022800     MOVE '-'            TO WS-DETAIL-DATE-ED (3:1).
022900     MOVE WS-RUN-DATE-DD TO WS-DETAIL-DATE-ED (4:2).
023000     MOVE '-'            TO WS-DETAIL-DATE-ED (6:1).
023100     MOVE WS-RUN-DATE-YYYY TO WS-DETAIL-DATE-ED (7:4).
023200     MOVE WS-DETAIL-DATE-ED TO HL1-RUN-DATE.
023300
023400     SORT SORT-WORK-FILE
023500         ON ASCENDING KEY SW-ACCOUNT-NUMBER SW-DATE
023600         USING MOVEJRNL-FILE
023700         GIVING MOVEJRNL-FILE.
023800
023900     OPEN INPUT  MOVEJRNL-FILE
024000                  REJECTS-FILE
024100          OUTPUT MOVRPT-FILE.
024200     PERFORM 150-COUNT-REJECTS THRU 150-EXIT
024300         UNTIL WS-REJECTS-AT-EOF.
024400     CLOSE REJECTS-FILE.
024500     PERFORM 200-PRINT-DETAIL THRU 200-EXIT
024600         UNTIL WS-SORTED-AT-EOF.
024700     PERFORM 900-FINAL-TOTALS THRU 900-EXIT.
024800     PERFORM 999-END-RUN THRU 999-EXIT.
024900
025000*-------------- COUNT MOVEMENT REJECTS FOR THE GRAND TOTAL -------
025100 150-COUNT-REJECTS.
025200     READ REJECTS-FILE INTO RJ-RECORD
025300         AT END
025400             SET WS-REJECTS-AT-EOF TO TRUE
025500             GO TO 150-EXIT.
025600     IF RJ-SOURCE-MOVEMENT
025700         ADD 1 TO WS-GRAND-REJECT-CTR.
025800 150-EXIT.
025900     EXIT.
026000
026100*-------------- ONE SORTED JOURNAL RECORD ------------------------
026200 200-PRINT-DETAIL.
026300     READ MOVEJRNL-FILE INTO MJ-RECORD
026400         AT END
026500             SET WS-SORTED-AT-EOF TO TRUE
026600             GO TO 200-EXIT.
026700     IF WS-FILTER-IS-ACTIVE
026800         IF MJ-MOVEMENT-TYPE NOT = WS-FILTER-TYPE
026900             GO TO 200-EXIT.
027000     IF WS-FIRST-RECORD
027100         MOVE MJ-ACCOUNT-NUMBER TO WS-CURRENT-ACCOUNT
027200         MOVE 'N' TO WS-FIRST-RECORD-SW
027300     ELSE
027400         IF MJ-ACCOUNT-NUMBER NOT = WS-CURRENT-ACCOUNT
027500             PERFORM 300-CONTROL-BREAK THRU 300-EXIT
027600             MOVE MJ-ACCOUNT-NUMBER TO WS-CURRENT-ACCOUNT
027700         END-IF
027800     END-IF.
027900     IF WS-LINE-CTR > 55
028000         PERFORM 100-PRINT-HEADING THRU 100-EXIT.
028100     MOVE MJ-DATE-MM TO WS-DETAIL-DATE-ED (1:2).
028200     MOVE '-'        TO WS-DETAIL-DATE-ED (3:1).
028300     MOVE MJ-DATE-DD TO WS-DETAIL-DATE-ED (4:2).
028400     MOVE '-'        TO WS-DETAIL-DATE-ED (6:1).
028500     MOVE MJ-DATE-YYYY TO WS-DETAIL-DATE-ED (7:4).
028600     MOVE WS-DETAIL-DATE-ED  TO DL-DATE.
028700     MOVE MJ-ACCOUNT-NUMBER  TO DL-ACCOUNT-NUMBER.
028800     MOVE MJ-AMOUNT          TO DL-AMOUNT.
028900     MOVE MJ-BALANCE-AFTER   TO DL-BALANCE-AFTER.
029000     IF MJ-TYPE-DEBIT
029100         MOVE 'DEBIT '  TO DL-MOVEMENT-TYPE
029200         ADD 1          TO WS-ACCT-DEBIT-CTR
029300         ADD MJ-AMOUNT  TO WS-ACCT-DEBIT-TOTAL
029350                          WS-GRAND-DEBIT-TOTAL
029400     ELSE
029500         MOVE 'CREDIT' TO DL-MOVEMENT-TYPE
029600         ADD 1          TO WS-ACCT-CREDIT-CTR
029700         ADD MJ-AMOUNT  TO WS-ACCT-CREDIT-TOTAL
029750                          WS-GRAND-CREDIT-TOTAL
029800     END-IF.
029900     WRITE MOVRPT-REC FROM WS-DETAIL-LINE.
030000     ADD 1 TO WS-LINE-CTR.
030100     ADD 1 TO WS-GRAND-POSTED-CTR.
030200 200-EXIT.
030300     EXIT.
030400
030500*-------------- PAGE HEADING -------------------------------------
030600 100-PRINT-HEADING.
030700     ADD 1 TO WS-PAGE-CTR.
030800     MOVE WS-PAGE-CTR TO HL1-PAGE-NUMBER.
030900     IF WS-PAGE-CTR = 1
031000         WRITE MOVRPT-REC FROM WS-HEADING-LINE-1
031100     ELSE
031200         WRITE MOVRPT-REC FROM WS-HEADING-LINE-1
031300             AFTER ADVANCING TOP-OF-FORM
031400     END-IF.
031500     MOVE 2 TO WS-LINE-CTR.
031600 100-EXIT.
031700     EXIT.
031800
031900*-------------- CONTROL BREAK ON ACCOUNT NUMBER ------------------
032000 300-CONTROL-BREAK.
032100     MOVE WS-ACCT-DEBIT-TOTAL  TO SL-DEBIT-TOTAL.
032200     MOVE WS-ACCT-CREDIT-TOTAL TO SL-CREDIT-TOTAL.
032300     COMPUTE SL-MOVE-COUNT = WS-ACCT-DEBIT-CTR
032350                            + WS-ACCT-CREDIT-CTR.
032400     WRITE MOVRPT-REC FROM WS-SUBTOTAL-LINE.
032500     ADD 1 TO WS-LINE-CTR.
032600     MOVE 0 TO WS-ACCT-DEBIT-CTR WS-ACCT-CREDIT-CTR
032700               WS-ACCT-DEBIT-TOTAL WS-ACCT-CREDIT-TOTAL.
032800 300-EXIT.
032900     EXIT.
033000
033100*-------------- FINAL TOTALS -------------------------------------
033200 900-FINAL-TOTALS.
033300     IF NOT WS-FIRST-RECORD
033400         PERFORM 300-CONTROL-BREAK THRU 300-EXIT.
033500     MOVE WS-GRAND-DEBIT-TOTAL  TO GL-DEBIT-TOTAL.
033600     MOVE WS-GRAND-CREDIT-TOTAL TO GL-CREDIT-TOTAL.
033700     MOVE WS-GRAND-POSTED-CTR   TO GL-POSTED-COUNT.
033800     MOVE WS-GRAND-REJECT-CTR   TO GL-REJECT-COUNT.
033900     WRITE MOVRPT-REC FROM WS-GRAND-TOTAL-LINE.
034000 900-EXIT.
034100     EXIT.
034200
034300*-------------- CLOSE DOWN ---------------------------------------
034400 999-END-RUN.
034500     CLOSE MOVEJRNL-FILE
034600           MOVRPT-FILE.
034700     STOP RUN.
034800 999-EXIT.
034900     EXIT.
